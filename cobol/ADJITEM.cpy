000100******************************************************************
000200*    COPYBOOK   ADJITEM                                         *
000300*    RECORD LAYOUT FOR THE ADJUDICATED-ITEM OUTPUT FILE         *
000400*    (FILE ADJITEM) - ONE RECORD WRITTEN PER SURVIVING BILL     *
000500*    LINE ITEM ONCE CLAIMCAL HAS RESOLVED ITS COVERAGE, LIMIT,  *
000600*    COPAY AND PAYABLE SPLIT                                    *
000700******************************************************************
000800*    89310  R.PATEL     ORIGINAL LAYOUT FOR CLAIM ADJUDICATION  *
000900*    94877  D.FERREIRA  ADDED COPAY-PCT/COPAY-AMOUNT BREAKOUT   *
001000******************************************************************
001100 01  ADJUDICATED-ITEM-REC.
001200     05  AI-CLAIM-ID             PIC X(10).
001300     05  AI-BILL-ITEM            PIC X(40).
001400     05  AI-BILL-AMOUNT          PIC S9(9)V99.
001500     05  AI-COVERAGE-STATUS      PIC X(13).
001600         88  AI-COVERED          VALUE "COVERED      ".
001700         88  AI-EXCLUDED         VALUE "EXCLUDED     ".
001800         88  AI-NOT-MENTIONED    VALUE "NOT-MENTIONED".
001900     05  AI-POLICY-LIMIT         PIC S9(9)V99.
002000     05  AI-ELIGIBLE-AMOUNT      PIC S9(9)V99.
002100     05  AI-EXCESS-AMOUNT        PIC S9(9)V99.
002200     05  AI-COPAY-PCT            PIC S9(3)V99.
002300     05  AI-COPAY-AMOUNT         PIC S9(9)V99.
002400     05  AI-INSURER-PAYS         PIC S9(9)V99.
002500     05  AI-PATIENT-PAYS         PIC S9(9)V99.
002600     05  FILLER                  PIC X(25).
