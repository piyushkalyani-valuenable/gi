000100******************************************************************
000200*    COPYBOOK   PRICEREQ                                        *
000300*    RECORD LAYOUT FOR THE PROCEDURE PRICE REQUEST FILE         *
000400*    (FILE PRICEREQ) - ONE RECORD PER PRICE LOOKUP REQUESTED    *
000500*    AGAINST THE PRICELKP REFERENCE-PRICE RUN                   *
000600******************************************************************
000700*    90905  R.PATEL     ORIGINAL LAYOUT FOR PRICE LOOKUP RUN    *
000800*    92411  D.FERREIRA  ADDED OPTIONAL HOSPITAL-NAME FILTER     *
000900******************************************************************
001000 01  PRICE-REQUEST-REC.
001100     05  PR-REQUEST-ID           PIC X(10).
001200     05  PR-PROCEDURE-NAME       PIC X(60).
001300     05  PR-HOSPITAL-NAME        PIC X(60).
001400     05  FILLER                  PIC X(20).
