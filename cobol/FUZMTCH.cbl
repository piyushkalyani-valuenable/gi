000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  FUZMTCH.
000300 AUTHOR. T.OKONKWO.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 10/14/96.
000600 DATE-COMPILED. 10/14/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM RETURNS A SIMILARITY RATIO BETWEEN
001300*          TWO SHORT TEXT KEYWORDS - A TARGET BILL-ITEM NAME
001400*          AND ONE CANDIDATE FROM THE POLICY'S COVERAGE TABLE.
001500*          THE CALLER LOOPS THE CANDIDATE LIST ITSELF, CALLING
001600*          THIS MODULE ONCE PER CANDIDATE AND KEEPING THE BEST
001700*          RATIO - THIS MODULE HOLDS NO TABLE OF ITS OWN.
001800*
001900*          AN EXACT MATCH (AFTER TRIM AND UPPER-CASE) SCORES
002000*          1.000.  WHEN ONE STRING CONTAINS THE OTHER THE SCORE
002100*          IS THE RATIO OF THE SHORTER LENGTH TO THE LONGER.
002200*          OTHERWISE THE SCORE IS TWICE THE COMBINED LENGTH OF
002300*          THE MATCHING LEADING AND TRAILING RUNS, OVER THE SUM
002400*          OF BOTH LENGTHS - A CUTOFF IS LEFT TO THE CALLER.
002500*
002600******************************************************************
002700*CHANGE LOG.
002800*
002900*    DATE     BY    TKT#   DESCRIPTION
003000*    --------  -----  -----  ------------------------------------
003100*    10/14/96  TO     9602   ORIGINAL SUBPROGRAM - PREFIX/SUFFIX
003200*    10/14/96  TO     9602     RATIO PLUS EXACT AND CONTAINS CASES
003300*    08/19/98  TO     9854   Y2K - NO DATE FIELDS IN THIS MODULE,
003400*    08/19/98  TO     9854     VERIFIED CLEAN ON CENTURY ROLLOVER
003500*    06/02/03  DJF    21190  070-CLAMP-SIMILARITY WAS READING THE
003600*    06/02/03  DJF    21190    PACKED RATIO THROUGH A DISPLAY
003700*    06/02/03  DJF    21190    REDEFINES - COMPARED FUZ-SIMILARITY
003800*    06/02/03  DJF    21190    DIRECTLY TO 1.000 INSTEAD
003900*
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 INPUT-OUTPUT SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100 01  MISC-FIELDS.
005200     05  WS-NORM-TARGET              PIC X(40).
005300     05  WS-NORM-TARGET-ALT REDEFINES WS-NORM-TARGET.
005400         10  WS-TARGET-CHAR-TBL      PIC X OCCURS 40 TIMES.
005500     05  WS-NORM-CANDIDATE           PIC X(40).
005600     05  WS-NORM-CANDIDATE-ALT REDEFINES WS-NORM-CANDIDATE.
005700         10  WS-CANDIDATE-CHAR-TBL   PIC X OCCURS 40 TIMES.
005800     05  WS-TARGET-LEN               PIC S9(4) COMP.
005900     05  WS-CANDIDATE-LEN            PIC S9(4) COMP.
006000     05  WS-LEN-PAIR.
006100         10  WS-SHORTER-LEN          PIC S9(4) COMP.
006200         10  WS-LONGER-LEN           PIC S9(4) COMP.
006300     05  WS-LEN-PAIR-ALT REDEFINES WS-LEN-PAIR.
006400         10  WS-LEN-PAIR-TBL         PIC S9(4) COMP
006500                                     OCCURS 2 TIMES.
006600     05  WS-PREFIX-LEN               PIC S9(4) COMP VALUE ZERO.
006700     05  WS-SUFFIX-LEN               PIC S9(4) COMP VALUE ZERO.
006800     05  WS-SCAN-NDX                 PIC S9(4) COMP.
006900     05  WS-MAX-PREFSUF              PIC S9(4) COMP.
007000     05  WS-CONTAINS-SW              PIC X(1).
007100         88 WS-ONE-CONTAINS-OTHER    VALUE "Y".
007200     05  FILLER                       PIC X(1).
007300
007400 LINKAGE SECTION.
007500 01  FUZ-TARGET                      PIC X(40).
007600 01  FUZ-CANDIDATE                   PIC X(40).
007700 01  FUZ-SIMILARITY                  PIC 9V999 COMP-3.
007800
007900 PROCEDURE DIVISION USING FUZ-TARGET, FUZ-CANDIDATE,
008000     FUZ-SIMILARITY.
008100
008200     MOVE ZERO TO FUZ-SIMILARITY.
008300     MOVE FUZ-TARGET TO WS-NORM-TARGET.
008400     INSPECT WS-NORM-TARGET CONVERTING
008500         "abcdefghijklmnopqrstuvwxyz" TO
008600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
008700     MOVE FUZ-CANDIDATE TO WS-NORM-CANDIDATE.
008800     INSPECT WS-NORM-CANDIDATE CONVERTING
008900         "abcdefghijklmnopqrstuvwxyz" TO
009000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009100     PERFORM 050-COMPUTE-TARGET-LEN.
009200     PERFORM 060-COMPUTE-CANDIDATE-LEN.
009300
009400     IF WS-TARGET-LEN = ZERO OR WS-CANDIDATE-LEN = ZERO
009500         MOVE ZERO TO FUZ-SIMILARITY
009600     ELSE
009700         IF WS-NORM-TARGET = WS-NORM-CANDIDATE
009800             MOVE 1.000 TO FUZ-SIMILARITY
009900         ELSE
010000             PERFORM 100-SET-SHORTER-LONGER
010100             PERFORM 200-TEST-CONTAINS
010200             IF WS-ONE-CONTAINS-OTHER
010300                 COMPUTE FUZ-SIMILARITY ROUNDED =
010400                     WS-SHORTER-LEN / WS-LONGER-LEN
010500             ELSE
010600                 PERFORM 300-COMMON-PREFIX-SUFFIX
010700                 COMPUTE FUZ-SIMILARITY ROUNDED =
010800                     2 * (WS-PREFIX-LEN + WS-SUFFIX-LEN) /
010900                     (WS-TARGET-LEN + WS-CANDIDATE-LEN).
011000     PERFORM 070-CLAMP-SIMILARITY.
011100
011200     GOBACK.
011300
011400******************************************************************
011500*    050-COMPUTE-TARGET-LEN - BACKWARD SCAN FOR THE LAST         *
011600*    NON-BLANK POSITION IN THE TARGET STRING, PLAIN AND SIMPLE   *
011700*    SO IT RUNS ON THE SHOP'S OLDER COMPILER LEVEL               *
011800******************************************************************
011900 050-COMPUTE-TARGET-LEN.
012000     PERFORM 055-BACKSCAN-STEP THRU 055-EXIT
012100         VARYING WS-TARGET-LEN FROM 40 BY -1
012200          UNTIL WS-TARGET-LEN = ZERO
012300             OR WS-TARGET-CHAR-TBL(WS-TARGET-LEN) NOT = SPACE.
012400
012500******************************************************************
012600*    055-BACKSCAN-STEP - NO-OP LOOP BODY, THE SCAN IS DONE BY THE*
012700*    VARYING/UNTIL CLAUSE ALONE - SHARED BY BOTH LENGTH SCANS    *
012800******************************************************************
012900 055-BACKSCAN-STEP.
013000     CONTINUE.
013100 055-EXIT.
013200     EXIT.
013300
013400******************************************************************
013500*    060-COMPUTE-CANDIDATE-LEN - SAME BACKWARD SCAN FOR THE      *
013600*    CANDIDATE STRING                                            *
013700******************************************************************
013800 060-COMPUTE-CANDIDATE-LEN.
013900     PERFORM 055-BACKSCAN-STEP THRU 055-EXIT
014000         VARYING WS-CANDIDATE-LEN FROM 40 BY -1
014100          UNTIL WS-CANDIDATE-LEN = ZERO
014200             OR WS-CANDIDATE-CHAR-TBL(WS-CANDIDATE-LEN) NOT = SPACE.
014300
014400******************************************************************
014500*    070-CLAMP-SIMILARITY - ROUNDING ON THE RATIO DIVIDES CAN    *
014600*    NUDGE THE RESULT TO 1.000 A HAIR HIGH ON SOME COMPILERS -   *
014700*    COMPARE THE RATIO ITSELF AGAINST THE LITERAL TO CLAMP IT    *
014800*    (DJF 06/02/03 - TKT 21190)                                  *
014900******************************************************************
015000 070-CLAMP-SIMILARITY.
015100     IF FUZ-SIMILARITY > 1.000
015200         MOVE 1.000 TO FUZ-SIMILARITY.
015300
015400 100-SET-SHORTER-LONGER.
015500     IF WS-TARGET-LEN < WS-CANDIDATE-LEN
015600         MOVE WS-TARGET-LEN TO WS-LEN-PAIR-TBL(1)
015700         MOVE WS-CANDIDATE-LEN TO WS-LEN-PAIR-TBL(2)
015800     ELSE
015900         MOVE WS-CANDIDATE-LEN TO WS-LEN-PAIR-TBL(1)
016000         MOVE WS-TARGET-LEN TO WS-LEN-PAIR-TBL(2).
016100
016200******************************************************************
016300*    200-TEST-CONTAINS - TRUE WHEN THE SHORTER NORMALIZED       *
016400*    STRING APPEARS ANYWHERE INSIDE THE LONGER ONE              *
016500******************************************************************
016600 200-TEST-CONTAINS.
016700     MOVE "N" TO WS-CONTAINS-SW.
016800     IF WS-TARGET-LEN <= WS-CANDIDATE-LEN
016900         PERFORM 210-CONTAINS-SCAN-A THRU 210-EXIT
017000             VARYING WS-SCAN-NDX FROM 1 BY 1
017100              UNTIL WS-SCAN-NDX >
017200                    (WS-CANDIDATE-LEN - WS-TARGET-LEN + 1)
017300                 OR WS-ONE-CONTAINS-OTHER
017400     ELSE
017500         PERFORM 220-CONTAINS-SCAN-B THRU 220-EXIT
017600             VARYING WS-SCAN-NDX FROM 1 BY 1
017700              UNTIL WS-SCAN-NDX >
017800                    (WS-TARGET-LEN - WS-CANDIDATE-LEN + 1)
017900                 OR WS-ONE-CONTAINS-OTHER.
018000
018100******************************************************************
018200*    210-CONTAINS-SCAN-A - ONE STEP OF THE CONTAINS TEST WHEN THE*
018300*    TARGET IS THE SHORTER OF THE TWO STRINGS                    *
018400******************************************************************
018500 210-CONTAINS-SCAN-A.
018600     IF WS-NORM-CANDIDATE(WS-SCAN-NDX:WS-TARGET-LEN) =
018700          WS-NORM-TARGET(1:WS-TARGET-LEN)
018800         MOVE "Y" TO WS-CONTAINS-SW.
018900 210-EXIT.
019000     EXIT.
019100
019200******************************************************************
019300*    220-CONTAINS-SCAN-B - SAME STEP WHEN THE CANDIDATE IS THE   *
019400*    SHORTER OF THE TWO STRINGS                                  *
019500******************************************************************
019600 220-CONTAINS-SCAN-B.
019700     IF WS-NORM-TARGET(WS-SCAN-NDX:WS-CANDIDATE-LEN) =
019800          WS-NORM-CANDIDATE(1:WS-CANDIDATE-LEN)
019900         MOVE "Y" TO WS-CONTAINS-SW.
020000 220-EXIT.
020100     EXIT.
020200
020300******************************************************************
020400*    300-COMMON-PREFIX-SUFFIX - LONGEST MATCHING LEADING RUN    *
020500*    AND LONGEST MATCHING TRAILING RUN, CAPPED SO THE TWO NEVER *
020600*    OVERLAP EACH OTHER ON THE SHORTER STRING                   *
020700******************************************************************
020800 300-COMMON-PREFIX-SUFFIX.
020900     MOVE ZERO TO WS-PREFIX-LEN WS-SUFFIX-LEN.
021000     PERFORM 320-PREFIX-SCAN THRU 320-EXIT
021100         VARYING WS-SCAN-NDX FROM 1 BY 1
021200          UNTIL WS-SCAN-NDX > WS-TARGET-LEN
021300             OR WS-SCAN-NDX > WS-CANDIDATE-LEN.
021400
021500     PERFORM 330-SUFFIX-SCAN THRU 330-EXIT
021600         VARYING WS-SCAN-NDX FROM 1 BY 1
021700          UNTIL WS-SCAN-NDX > WS-TARGET-LEN
021800             OR WS-SCAN-NDX > WS-CANDIDATE-LEN.
021900
022000     COMPUTE WS-MAX-PREFSUF = WS-TARGET-LEN.
022100     IF WS-CANDIDATE-LEN < WS-MAX-PREFSUF
022200         MOVE WS-CANDIDATE-LEN TO WS-MAX-PREFSUF.
022300     IF WS-PREFIX-LEN + WS-SUFFIX-LEN > WS-MAX-PREFSUF
022400         COMPUTE WS-SUFFIX-LEN = WS-MAX-PREFSUF - WS-PREFIX-LEN.
022500
022600******************************************************************
022700*    320-PREFIX-SCAN - ONE STEP OF THE LEADING-RUN COMPARE -     *
022800*    STOPS THE SCAN BY FORCING THE SUBSCRIPT PAST ITS LIMIT      *
022900*    AS SOON AS A MISMATCH IS HIT                                *
023000******************************************************************
023100 320-PREFIX-SCAN.
023200     IF WS-NORM-TARGET(WS-SCAN-NDX:1) =
023300          WS-NORM-CANDIDATE(WS-SCAN-NDX:1)
023400         ADD +1 TO WS-PREFIX-LEN
023500     ELSE
023600         MOVE 999 TO WS-SCAN-NDX.
023700 320-EXIT.
023800     EXIT.
023900
024000******************************************************************
024100*    330-SUFFIX-SCAN - SAME IDEA WORKING IN FROM THE END OF      *
024200*    BOTH STRINGS                                                *
024300******************************************************************
024400 330-SUFFIX-SCAN.
024500     IF WS-NORM-TARGET(WS-TARGET-LEN - WS-SCAN-NDX + 1:1) =
024600          WS-NORM-CANDIDATE(WS-CANDIDATE-LEN -
024700               WS-SCAN-NDX + 1:1)
024800         ADD +1 TO WS-SUFFIX-LEN
024900     ELSE
025000         MOVE 999 TO WS-SCAN-NDX.
025100 330-EXIT.
025200     EXIT.
