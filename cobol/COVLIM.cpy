000100******************************************************************
000200*    COPYBOOK   COVLIM                                          *
000300*    RECORD LAYOUT FOR THE COVERAGE-LIMITS FILE (FILE COVLIM)   *
000400*    MANY RECORDS PER CLAIM - ONE PER POLICY COVERAGE THAT      *
000500*    APPLIES TO A NAMED BILL ITEM, CARRYING THE POLICY CLAUSE   *
000600*    AND PAGE THE LIMIT WAS FOUND ON FOR THE ADJUDICATION       *
000700*    REPORT'S AUDIT TRAIL                                      *
000800******************************************************************
000900*    89112  R.PATEL     ORIGINAL LAYOUT FOR CLAIM ADJUDICATION  *
001000*    92056  D.FERREIRA  ADDED PER-DAY-MAX FOR ROOM RENT LIMITS  *
001100*    93401  D.FERREIRA  ADDED POLICY-LINE/PAGE-NUMBER AUDIT     *
001200******************************************************************
001300 01  COVERAGE-LIMIT-REC.
001400     05  CL-CLAIM-ID             PIC X(10).
001500     05  CL-BILL-ITEM            PIC X(40).
001600     05  CL-MATCHED-CATEGORY     PIC X(40).
001700     05  CL-COVERAGE-NAME        PIC X(40).
001800     05  CL-LIMIT-VALUE          PIC S9(9)V99.
001900     05  CL-LIMIT-TYPE           PIC X(12).
002000         88  CL-ABSOLUTE-LIMIT   VALUE "ABSOLUTE    ".
002100         88  CL-PERCENT-LIMIT    VALUE "PERCENTAGE  ".
002200         88  CL-PER-DAY-LIMIT    VALUE "PER-DAY     ".
002300         88  CL-SI-LIMIT         VALUE "SUM-INSURED ".
002400         88  CL-NOT-COVERED      VALUE SPACES.
002500     05  CL-PER-DAY-MAX          PIC S9(7)V99.
002600     05  CL-POLICY-LINE          PIC X(60).
002700     05  CL-PAGE-NUMBER          PIC 9(3).
002800     05  FILLER                  PIC X(25).
