000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  VALCLN.
000300 AUTHOR. D.FERREIRA.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/30/94.
000600 DATE-COMPILED. 06/30/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM SCRUBS THREE KINDS OF RAGGED TEXT
001300*          FIELDS THAT STILL ARRIVE FROM OLDER UPSTREAM FEEDS -
001400*          CURRENCY AMOUNTS WRITTEN WITH RUPEE MARKS, COMMAS OR
001500*          N/A TEXT, MIXED NUMERIC/ALPHA STRINGS CARRYING A
001600*          RATE BURIED IN PROSE, AND NO-CLAIM-BONUS PERCENTAGES
001700*          WRITTEN AS LOOSE TEXT RATHER THAN A CLEAN NUMBER.
001800*          THE CALLING FUNCTION CODE SELECTS WHICH SCRUB RUNS.
001900*
002000******************************************************************
002100*CHANGE LOG.
002200*
002300*    DATE     BY    TKT#   DESCRIPTION
002400*    --------  -----  -----  ------------------------------------
002500*    06/30/94  DF     9388   ORIGINAL SUBPROGRAM - CURRENCY SCRUB
002600*    06/30/94  DF     9388     FUNCTION 'C' ONLY
002700*    02/14/95  DF     9412   ADDED FUNCTION 'N' - NUMERIC EXTRACT
002800*    02/14/95  DF     9412     FROM MIXED ALPHA/NUMERIC RATE TEXT
002900*    03/19/95  TO     5338   ADDED FUNCTION 'P' - NCB PERCENT
003000*    03/19/95  TO     5338     TEXT CLEANUP FOR CLAIMCAL/PRICELKP
003100*    08/19/98  TO     9854   Y2K - NO DATE FIELDS IN THIS MODULE,
003200*    08/19/98  TO     9854     VERIFIED CLEAN ON CENTURY ROLLOVER
003300*    11/09/01  TO     0114   RETURN WARNING CODE 4 INSTEAD OF 0
003400*    11/09/01  TO     0114     WHEN FUNCTION 'C' CANNOT PARSE
003500*
003600******************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 INPUT-OUTPUT SECTION.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 WORKING-STORAGE SECTION.
004700 01  MISC-FIELDS.
004800     05  WS-WORK-TEXT                PIC X(40).
004900     05  WS-WORK-TEXT-ALT REDEFINES WS-WORK-TEXT.
005000         10  WS-WORK-CHAR-TBL         PIC X OCCURS 40 TIMES.
005100     05  WS-WORK-LENGTH               PIC S9(4) COMP.
005200     05  WS-SCAN-NDX                  PIC S9(4) COMP.
005300     05  WS-OUT-NDX                   PIC S9(4) COMP.
005400     05  WS-SAW-DIGIT-SW              PIC X(1).
005500         88 WS-SAW-DIGIT              VALUE "Y".
005600     05  WS-SAW-PERCENT-SW            PIC X(1).
005700         88 WS-SAW-PERCENT            VALUE "Y".
005800     05  WS-ONE-CHAR                  PIC X(1).
005900     05  WS-ONE-CHAR-ALT REDEFINES WS-ONE-CHAR.
006000         10  WS-ONE-CHAR-NUM          PIC 9.
006100     05  WS-NUMVAL-TEST               PIC S9(4) COMP.
006200     05  WS-DIGIT-BUFFER               PIC X(40).
006300     05  WS-DIGIT-BUFFER-ALT REDEFINES WS-DIGIT-BUFFER.
006400         10  WS-DIGIT-CHAR-TBL         PIC X OCCURS 40 TIMES.
006500     05  WS-DIGIT-BUFFER-LEN           PIC S9(4) COMP.
006600     05  WS-SEEN-DECIMAL-SW            PIC X(1).
006700         88 WS-SEEN-DECIMAL            VALUE "Y".
006800     05  WS-NUMBER-VALID-SW            PIC X(1).
006900         88 WS-NUMBER-VALID            VALUE "Y".
007000     05  WS-SHIFT-BUFFER               PIC X(40).
007100     05  WS-WHOLE-ACCUM                PIC S9(9) COMP-3 VALUE ZERO.
007200     05  WS-FRAC-ACCUM                 PIC S9(9) COMP-3 VALUE ZERO.
007300     05  WS-DEC-PLACES                 PIC S9(4) COMP VALUE ZERO.
007400     05  WS-DIVISOR                    PIC S9(9) COMP-3 VALUE ZERO.
007500     05  FILLER                        PIC X(2).
007600
007700 LINKAGE SECTION.
007800 01  VALCLN-FUNCTION                 PIC X.
007900     88 VALCLN-CLEAN-CURRENCY        VALUE "C".
008000     88 VALCLN-EXTRACT-NUMERIC       VALUE "N".
008100     88 VALCLN-CLEAN-NCB             VALUE "P".
008200 01  VALCLN-INPUT-TEXT               PIC X(40).
008300 01  VALCLN-OUTPUT-TEXT              PIC X(40).
008400 01  VALCLN-OUTPUT-NUMBER            PIC S9(9)V99.
008500 01  VALCLN-RETURN-CODE              PIC S9(4) COMP.
008600     88 VALCLN-OK                    VALUE 0.
008700     88 VALCLN-WARNING               VALUE 4.
008800
008900 PROCEDURE DIVISION USING VALCLN-FUNCTION, VALCLN-INPUT-TEXT,
009000     VALCLN-OUTPUT-TEXT, VALCLN-OUTPUT-NUMBER,
009100     VALCLN-RETURN-CODE.
009200
009300     MOVE ZERO TO VALCLN-RETURN-CODE.
009400     MOVE SPACES TO VALCLN-OUTPUT-TEXT.
009500     MOVE ZERO TO VALCLN-OUTPUT-NUMBER.
009600
009700     EVALUATE TRUE
009800         WHEN VALCLN-CLEAN-CURRENCY
009900             PERFORM 100-CLEAN-CURRENCY
010000         WHEN VALCLN-EXTRACT-NUMERIC
010100             PERFORM 200-EXTRACT-NUMERIC
010200         WHEN VALCLN-CLEAN-NCB
010300             PERFORM 300-CLEAN-NCB-VALUE
010400         WHEN OTHER
010500             MOVE 4 TO VALCLN-RETURN-CODE.
010600
010700     GOBACK.
010800
010900******************************************************************
011000*    100-CLEAN-CURRENCY - BUSINESS RULE R10.  N/A-LIKE TEXT AND  *
011100*    BLANKS BECOME ZERO.  OTHERWISE STRIP QUOTES, COMMAS,        *
011200*    CURRENCY MARKERS, PERCENT SIGNS AND SPACES, THEN CONVERT    *
011300*    THE REMAINING DIGITS AND OPTIONAL DECIMAL POINT.            *
011400******************************************************************
011500 100-CLEAN-CURRENCY.
011600     MOVE VALCLN-INPUT-TEXT TO WS-WORK-TEXT.
011700     INSPECT WS-WORK-TEXT CONVERTING
011800         "abcdefghijklmnopqrstuvwxyz" TO
011900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
012000     PERFORM 160-LEFT-JUSTIFY-WORK-TEXT.
012100
012200     IF WS-WORK-TEXT = SPACES
012300        OR WS-WORK-TEXT = "N/A"
012400        OR WS-WORK-TEXT = "NOT FOUND"
012500        OR WS-WORK-TEXT = "NONE"
012600        OR WS-WORK-TEXT = "NIL"
012700         MOVE ZERO TO VALCLN-OUTPUT-NUMBER
012800         MOVE "0" TO VALCLN-OUTPUT-TEXT
012900     ELSE
013000         MOVE VALCLN-INPUT-TEXT TO WS-WORK-TEXT
013100         INSPECT WS-WORK-TEXT REPLACING ALL '"' BY SPACE
013200         INSPECT WS-WORK-TEXT REPLACING ALL "'" BY SPACE
013300         INSPECT WS-WORK-TEXT REPLACING ALL "," BY SPACE
013400         INSPECT WS-WORK-TEXT REPLACING ALL "%" BY SPACE
013500         INSPECT WS-WORK-TEXT REPLACING ALL "$" BY SPACE
013600         INSPECT WS-WORK-TEXT REPLACING ALL "INR" BY SPACES
013700         INSPECT WS-WORK-TEXT REPLACING ALL "RS" BY SPACE SPACE
013800         PERFORM 160-LEFT-JUSTIFY-WORK-TEXT
013900
014000         IF WS-WORK-TEXT = SPACES
014100             MOVE ZERO TO VALCLN-OUTPUT-NUMBER
014200             MOVE 4 TO VALCLN-RETURN-CODE
014300             MOVE WS-WORK-TEXT TO VALCLN-OUTPUT-TEXT
014400         ELSE
014500             PERFORM 120-SCRUB-TO-DIGIT-BUFFER
014600             IF WS-NUMBER-VALID
014700                 PERFORM 155-NUMBER-FROM-DIGIT-BUFFER
014800                 MOVE WS-WORK-TEXT TO VALCLN-OUTPUT-TEXT
014900             ELSE
015000                 MOVE ZERO TO VALCLN-OUTPUT-NUMBER
015100                 MOVE 4 TO VALCLN-RETURN-CODE
015200                 MOVE WS-WORK-TEXT TO VALCLN-OUTPUT-TEXT.
015300
015400******************************************************************
015500*    200-EXTRACT-NUMERIC - BUSINESS RULE R11.  COMMAS ARE       *
015600*    REMOVED, THEN THE FIRST RUN OF DIGITS (WITH AT MOST ONE    *
015700*    DECIMAL POINT) IS COPIED OUT.  NO RUN FOUND LEAVES THE     *
015800*    OUTPUT TEXT EQUAL TO THE ORIGINAL, UNCHANGED INPUT.        *
015900******************************************************************
016000 200-EXTRACT-NUMERIC.
016100     MOVE VALCLN-INPUT-TEXT TO WS-WORK-TEXT.
016200     INSPECT WS-WORK-TEXT REPLACING ALL "," BY SPACE.
016300     MOVE SPACES TO WS-DIGIT-BUFFER.
016400     MOVE ZERO TO WS-DIGIT-BUFFER-LEN.
016500     MOVE "N" TO WS-SAW-DIGIT-SW WS-SEEN-DECIMAL-SW.
016600
016700     PERFORM 205-EXTRACT-SCAN-STEP THRU 205-EXIT
016800         VARYING WS-SCAN-NDX FROM 1 BY 1
016900               UNTIL WS-SCAN-NDX > 40.
017000
017100     IF WS-SAW-DIGIT
017200         MOVE WS-DIGIT-BUFFER TO VALCLN-OUTPUT-TEXT
017300         PERFORM 155-NUMBER-FROM-DIGIT-BUFFER
017400     ELSE
017500         MOVE VALCLN-INPUT-TEXT TO VALCLN-OUTPUT-TEXT
017600         MOVE ZERO TO VALCLN-OUTPUT-NUMBER.
017700
017800******************************************************************
017900*    205-EXTRACT-SCAN-STEP - ONE CHARACTER OF THE 200 SCAN -       *
018000*    STOPS THE RUN BY FORCING THE SUBSCRIPT PAST ITS LIMIT AS      *
018100*    SOON AS THE DIGIT RUN ENDS                                    *
018200******************************************************************
018300 205-EXTRACT-SCAN-STEP.
018400     MOVE WS-WORK-TEXT(WS-SCAN-NDX:1) TO WS-ONE-CHAR.
018500     EVALUATE TRUE
018600         WHEN WS-ONE-CHAR IS NUMERIC
018700             MOVE "Y" TO WS-SAW-DIGIT-SW
018800             ADD +1 TO WS-DIGIT-BUFFER-LEN
018900             MOVE WS-ONE-CHAR TO
019000                 WS-DIGIT-BUFFER(WS-DIGIT-BUFFER-LEN:1)
019100         WHEN WS-ONE-CHAR = "." AND WS-SAW-DIGIT
019200              AND NOT WS-SEEN-DECIMAL
019300             MOVE "Y" TO WS-SEEN-DECIMAL-SW
019400             ADD +1 TO WS-DIGIT-BUFFER-LEN
019500             MOVE "." TO
019600                 WS-DIGIT-BUFFER(WS-DIGIT-BUFFER-LEN:1)
019700         WHEN WS-SAW-DIGIT
019800**                   RUN OF DIGITS HAS ENDED - STOP SCANNING
019900             MOVE 41 TO WS-SCAN-NDX
020000         WHEN OTHER
020100             CONTINUE.
020200 205-EXIT.
020300     EXIT.
020400
020500******************************************************************
020600*    300-CLEAN-NCB-VALUE - BUSINESS RULE R12.  DIGITS PLUS A    *
020700*    PERCENT SIGN RETURN "NNN%" WITH SPACES SQUEEZED OUT - JUST *
020800*    DIGITS RETURN THE FIRST NUMBER - NEITHER RETURNS THE VALUE *
020900*    TRIMMED AND UNCHANGED.                                     *
021000******************************************************************
021100 300-CLEAN-NCB-VALUE.
021200     MOVE VALCLN-INPUT-TEXT TO WS-WORK-TEXT.
021300     PERFORM 160-LEFT-JUSTIFY-WORK-TEXT.
021400     MOVE "N" TO WS-SAW-DIGIT-SW WS-SAW-PERCENT-SW.
021500
021600     INSPECT WS-WORK-TEXT TALLYING WS-NUMVAL-TEST
021700         FOR ALL "%".
021800     IF WS-NUMVAL-TEST > ZERO
021900         MOVE "Y" TO WS-SAW-PERCENT-SW.
022000
022100     PERFORM 305-PERCENT-DIGIT-TEST THRU 305-EXIT
022200         VARYING WS-SCAN-NDX FROM 1 BY 1
022300               UNTIL WS-SCAN-NDX > 40.
022400
022500     IF WS-SAW-DIGIT AND WS-SAW-PERCENT
022600         MOVE SPACES TO VALCLN-OUTPUT-TEXT
022700         MOVE ZERO TO WS-OUT-NDX
022800         PERFORM 307-PERCENT-COPY-STEP THRU 307-EXIT
022900             VARYING WS-SCAN-NDX FROM 1 BY 1
023000                   UNTIL WS-SCAN-NDX > 40
023100         ADD +1 TO WS-OUT-NDX
023200         MOVE "%" TO VALCLN-OUTPUT-TEXT(WS-OUT-NDX:1)
023300     ELSE
023400         IF WS-SAW-DIGIT
023500             PERFORM 310-FIRST-NUMBER-ONLY
023600         ELSE
023700             MOVE WS-WORK-TEXT TO VALCLN-OUTPUT-TEXT.
023800
023900******************************************************************
024000*    305-PERCENT-DIGIT-TEST - ONE CHARACTER OF THE FIRST 300      *
024100*    SCAN - JUST NOTES WHETHER ANY DIGIT IS PRESENT AT ALL        *
024200******************************************************************
024300 305-PERCENT-DIGIT-TEST.
024400     MOVE WS-WORK-TEXT(WS-SCAN-NDX:1) TO WS-ONE-CHAR.
024500     IF WS-ONE-CHAR IS NUMERIC
024600         MOVE "Y" TO WS-SAW-DIGIT-SW.
024700 305-EXIT.
024800     EXIT.
024900
025000******************************************************************
025100*    307-PERCENT-COPY-STEP - ONE CHARACTER OF THE DIGIT-COPY      *
025200*    SCAN USED WHEN THE TEXT IS BOTH DIGITS AND A PERCENT SIGN    *
025300******************************************************************
025400 307-PERCENT-COPY-STEP.
025500     MOVE WS-WORK-TEXT(WS-SCAN-NDX:1) TO WS-ONE-CHAR.
025600     IF WS-ONE-CHAR IS NUMERIC
025700         ADD +1 TO WS-OUT-NDX
025800         MOVE WS-ONE-CHAR TO
025900             VALCLN-OUTPUT-TEXT(WS-OUT-NDX:1).
026000 307-EXIT.
026100     EXIT.
026200
026300******************************************************************
026400*    310-FIRST-NUMBER-ONLY - HELPER FOR 300 - COPIES THE FIRST  *
026500*    RUN OF DIGITS OUT OF WS-WORK-TEXT WITHOUT TOUCHING THE     *
026600*    CALLER'S INPUT PARAMETER                                   *
026700******************************************************************
026800 310-FIRST-NUMBER-ONLY.
026900     MOVE SPACES TO WS-DIGIT-BUFFER.
027000     MOVE ZERO TO WS-DIGIT-BUFFER-LEN.
027100     MOVE "N" TO WS-SAW-DIGIT-SW.
027200     PERFORM 313-FIRSTNUM-SCAN-STEP THRU 313-EXIT
027300         VARYING WS-SCAN-NDX FROM 1 BY 1
027400               UNTIL WS-SCAN-NDX > 40.
027500     MOVE WS-DIGIT-BUFFER TO VALCLN-OUTPUT-TEXT.
027600
027700******************************************************************
027800*    313-FIRSTNUM-SCAN-STEP - ONE CHARACTER OF THE 310 SCAN        *
027900******************************************************************
028000 313-FIRSTNUM-SCAN-STEP.
028100     MOVE WS-WORK-TEXT(WS-SCAN-NDX:1) TO WS-ONE-CHAR.
028200     EVALUATE TRUE
028300         WHEN WS-ONE-CHAR IS NUMERIC
028400             MOVE "Y" TO WS-SAW-DIGIT-SW
028500             ADD +1 TO WS-DIGIT-BUFFER-LEN
028600             MOVE WS-ONE-CHAR TO
028700                 WS-DIGIT-BUFFER(WS-DIGIT-BUFFER-LEN:1)
028800         WHEN WS-SAW-DIGIT
028900             MOVE 41 TO WS-SCAN-NDX
029000         WHEN OTHER
029100             CONTINUE.
029200 313-EXIT.
029300     EXIT.
029400
029500******************************************************************
029600*    120-SCRUB-TO-DIGIT-BUFFER - COPIES EVERY DIGIT AND THE     *
029700*    FIRST DECIMAL POINT OUT OF WS-WORK-TEXT, SKIPPING OVER     *
029800*    THE BLANKS LEFT BY THE SYMBOL STRIP IN 100 - ANY OTHER     *
029900*    CHARACTER STILL PRESENT MARKS THE TEXT AS UNPARSEABLE      *
030000******************************************************************
030100 120-SCRUB-TO-DIGIT-BUFFER.
030200     MOVE SPACES TO WS-DIGIT-BUFFER.
030300     MOVE ZERO TO WS-DIGIT-BUFFER-LEN.
030400     MOVE "N" TO WS-SEEN-DECIMAL-SW.
030500     MOVE "Y" TO WS-NUMBER-VALID-SW.
030600     PERFORM 125-SCRUB-SCAN-STEP THRU 125-EXIT
030700         VARYING WS-SCAN-NDX FROM 1 BY 1
030800               UNTIL WS-SCAN-NDX > 40.
030900     IF WS-DIGIT-BUFFER-LEN = ZERO
031000         MOVE "N" TO WS-NUMBER-VALID-SW.
031100
031200******************************************************************
031300*    125-SCRUB-SCAN-STEP - ONE CHARACTER OF THE 120 SCAN           *
031400******************************************************************
031500 125-SCRUB-SCAN-STEP.
031600     MOVE WS-WORK-CHAR-TBL(WS-SCAN-NDX) TO WS-ONE-CHAR.
031700     EVALUATE TRUE
031800         WHEN WS-ONE-CHAR = SPACE
031900             CONTINUE
032000         WHEN WS-ONE-CHAR IS NUMERIC
032100             ADD +1 TO WS-DIGIT-BUFFER-LEN
032200             MOVE WS-ONE-CHAR TO
032300                 WS-DIGIT-CHAR-TBL(WS-DIGIT-BUFFER-LEN)
032400         WHEN WS-ONE-CHAR = "." AND NOT WS-SEEN-DECIMAL
032500             MOVE "Y" TO WS-SEEN-DECIMAL-SW
032600             ADD +1 TO WS-DIGIT-BUFFER-LEN
032700             MOVE "." TO
032800                 WS-DIGIT-CHAR-TBL(WS-DIGIT-BUFFER-LEN)
032900         WHEN OTHER
033000             MOVE "N" TO WS-NUMBER-VALID-SW.
033100 125-EXIT.
033200     EXIT.
033300
033400******************************************************************
033500*    155-NUMBER-FROM-DIGIT-BUFFER - CONVERTS THE DIGITS (AND    *
033600*    THE SINGLE DECIMAL POINT, IF ANY) IN WS-DIGIT-BUFFER INTO  *
033700*    VALCLN-OUTPUT-NUMBER ONE CHARACTER AT A TIME - SHARED BY   *
033800*    THE CURRENCY SCRUB AND THE NUMERIC EXTRACTION FUNCTION     *
033900******************************************************************
034000 155-NUMBER-FROM-DIGIT-BUFFER.
034100     MOVE ZERO TO WS-WHOLE-ACCUM WS-FRAC-ACCUM WS-DEC-PLACES.
034200     MOVE "N" TO WS-SEEN-DECIMAL-SW.
034300     PERFORM 157-NUMBER-ACCUM-STEP THRU 157-EXIT
034400         VARYING WS-SCAN-NDX FROM 1 BY 1
034500               UNTIL WS-SCAN-NDX > WS-DIGIT-BUFFER-LEN.
034600     IF WS-DEC-PLACES = ZERO
034700         COMPUTE VALCLN-OUTPUT-NUMBER ROUNDED = WS-WHOLE-ACCUM
034800     ELSE
034900         COMPUTE WS-DIVISOR = 10 ** WS-DEC-PLACES
035000         COMPUTE VALCLN-OUTPUT-NUMBER ROUNDED =
035100             WS-WHOLE-ACCUM + (WS-FRAC-ACCUM / WS-DIVISOR).
035200
035300******************************************************************
035400*    157-NUMBER-ACCUM-STEP - ONE DIGIT (OR THE DECIMAL POINT) OF *
035500*    THE 155 ACCUMULATION                                        *
035600******************************************************************
035700 157-NUMBER-ACCUM-STEP.
035800     MOVE WS-DIGIT-CHAR-TBL(WS-SCAN-NDX) TO WS-ONE-CHAR.
035900     IF WS-ONE-CHAR = "."
036000         MOVE "Y" TO WS-SEEN-DECIMAL-SW
036100     ELSE
036200         IF WS-SEEN-DECIMAL
036300             ADD +1 TO WS-DEC-PLACES
036400             COMPUTE WS-FRAC-ACCUM =
036500                 WS-FRAC-ACCUM * 10 + WS-ONE-CHAR-NUM
036600         ELSE
036700             COMPUTE WS-WHOLE-ACCUM =
036800                 WS-WHOLE-ACCUM * 10 + WS-ONE-CHAR-NUM.
036900 157-EXIT.
037000     EXIT.
037100
037200
037300******************************************************************
037400*    160-LEFT-JUSTIFY-WORK-TEXT - SHIFTS WS-WORK-TEXT SO THE     *
037500*    FIRST NON-BLANK CHARACTER SITS IN POSITION 1 - NEEDED       *
037600*    BEFORE THE N/A-LIKE TEXT COMPARES IN 100 AND 300             *
037700******************************************************************
037800 160-LEFT-JUSTIFY-WORK-TEXT.
037900     PERFORM 165-LEFTJUST-SCAN-STEP THRU 165-EXIT
038000         VARYING WS-SCAN-NDX FROM 1 BY 1
038100          UNTIL WS-SCAN-NDX > 40
038200             OR WS-WORK-CHAR-TBL(WS-SCAN-NDX) NOT = SPACE.
038300     IF WS-SCAN-NDX > 40
038400         MOVE SPACES TO WS-WORK-TEXT
038500     ELSE
038600         IF WS-SCAN-NDX > 1
038700             MOVE WS-WORK-TEXT(WS-SCAN-NDX:) TO WS-SHIFT-BUFFER
038800             MOVE WS-SHIFT-BUFFER TO WS-WORK-TEXT.
038900
039000******************************************************************
039100*    165-LEFTJUST-SCAN-STEP - NO-OP LOOP BODY, THE SCAN IS DONE  *
039200*    BY THE VARYING/UNTIL CLAUSE ALONE                           *
039300******************************************************************
039400 165-LEFTJUST-SCAN-STEP.
039500     CONTINUE.
039600 165-EXIT.
039700     EXIT.
