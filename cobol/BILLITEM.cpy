000100******************************************************************
000200*    COPYBOOK   BILLITEM                                        *
000300*    RECORD LAYOUT FOR THE BILL LINE-ITEM FILE (FILE BILLITEM)  *
000400*    ONE RECORD PER BILLED CHARGE, MANY PER CLAIM, GROUPED ON   *
000500*    BI-CLAIM-ID IN THE SAME ORDER AS THE BILL-HEADER FILE      *
000600******************************************************************
000700*    89061  R.PATEL     ORIGINAL LAYOUT FOR CLAIM ADJUDICATION  *
000800*    90312  R.PATEL     ADDED ITEM-SPECIFIC COPAY PRESENT FLAG  *
000900*    97204  T.OKONKWO   WIDENED ITEM-AMOUNT FOR LARGE CLAIMS    *
001000******************************************************************
001100 01  BILL-ITEM-REC.
001200     05  BI-CLAIM-ID             PIC X(10).
001300     05  BI-ITEM-NAME            PIC X(40).
001400     05  BI-ITEM-AMOUNT          PIC S9(9)V99.
001500     05  BI-PER-DAY-RATE         PIC S9(7)V99.
001600     05  BI-ITEM-DAYS            PIC 9(3).
001700     05  BI-ITEM-COPAY-PCT       PIC S9(3)V99.
001800     05  BI-ITEM-COPAY-FLAG      PIC X.
001900         88  BI-COPAY-PRESENT    VALUE "Y".
002000         88  BI-COPAY-ABSENT     VALUE "N".
002100     05  FILLER                  PIC X(21).
