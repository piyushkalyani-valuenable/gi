000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLAIMCAL.
000300 AUTHOR. R.PATEL.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM ADJUDICATES HOSPITAL CLAIM SUBMISSIONS
001300*          AGAINST THE MEMBER'S POLICY.  FOR EACH CLAIM IT
001400*          COMPUTES THE BONUS-ADJUSTED SUM INSURED, MATCHES
001500*          EVERY BILL LINE ITEM AGAINST THE POLICY'S COVERAGE
001600*          LIMITS AND EXCLUSIONS, RESOLVES EACH LIMIT TO A
001700*          RUPEE AMOUNT, SPLITS THE PAYABLE BETWEEN INSURER AND
001800*          PATIENT, CAPS THE INSURER'S SHARE AT THE EFFECTIVE
001900*          SUM INSURED, AND RECONCILES THE EXTRACTED LINE ITEMS
002000*          AGAINST THE BILL TOTAL.
002100*
002200*          CLAIMS ARE PRESENTED ON FIVE SEQUENTIAL FILES, ALL
002300*          IN CLAIM-ID SEQUENCE - POLICY DRIVES THE RUN, ONE
002400*          CLAIM AT A TIME, WITH THE BILL HEADER, COVERAGE
002500*          LIMIT, EXCLUSION AND BILL ITEM FILES MERGED AGAINST
002600*          IT BY MATCHING CLAIM-ID.
002700*
002800******************************************************************
002900*CHANGE LOG.
003000*
003100*    DATE     BY    TKT#   DESCRIPTION
003200*    --------  -----  -----  ------------------------------------
003300*    03/14/89  RP     8901   ORIGINAL PROGRAM - ADJUDICATE CLAIM
003400*    03/14/89  RP     8901     AGAINST ONE COVERAGE LIMITS FILE
003500*    05/02/89  RP     8933   ADDED EXCLUSION LOOKUP AND STATUS
003600*    05/02/89  RP     8933     NOT-MENTIONED WHEN NO COVERAGE
003700*    11/19/89  RP     9011   ADDED BILL ITEM DE-DUPLICATION
003800*    11/19/89  RP     9011     STEP BEFORE PER-ITEM PROCESSING
003900*    04/03/90  RP     9047   ADDED ITEM-SPECIFIC COPAY OVERRIDE
004000*    09/17/90  DF     9118   ADDED LOYALTY BONUS TO EFFECTIVE SI
004100*    09/17/90  DF     9118     CALCULATION - SEE NEW BUS RULE
004200*    02/08/91  DF     9162   ADDED PER-DAY LIMIT RESOLUTION AND
004300*    02/08/91  DF     9162     PER-DAY-MAX OVERRIDE OF LIMIT VAL
004400*    07/22/92  DF     9256   ADDED SUM-INSURED CAP ON INSURER
004500*    07/22/92  DF     9256     PAYABLE - OVERAGE MOVES TO PATIENT
004600*    01/11/93  DF     9301   ADDED EXTRACTION RECONCILIATION VS
004700*    01/11/93  DF     9301     NET BILL - FLAGS DISCREPANCIES
004800*    06/30/94  DF     9388   CALL VALCLN TO SCRUB NCB PERCENT
004900*    06/30/94  DF     9388     TEXT CARRIED ON OLDER FEEDS
005000*    10/14/96  TO     9602   CALL FUZMTCH WHEN AN ITEM NAME HAS
005100*    10/14/96  TO     9602     NO EXACT NORMALIZED MATCH
005200*    08/19/98  TO     9854   Y2K - WS-CURRENT-DATE EXPANDED TO A
005300*    08/19/98  TO     9854     4-DIGIT CENTURY-SAFE WORK YEAR
005400*    03/02/99  TO     9901   Y2K FOLLOW-UP - VERIFIED PAGE-HDR
005500*    03/02/99  TO     9901     DATE EDIT AGAINST ROLLOVER DATA
005600*    11/09/01  TO     0114   ADDED GRAND-TOTAL CONTROL LINE AT
005700*    11/09/01  TO     0114     END OF RUN PER AUDIT REQUEST
005800*
005900******************************************************************
006000
006100         BILL HEADER FILE        -   DDS0002.BILLHDR
006200
006300         BILL ITEM FILE          -   DDS0002.BILLITEM
006400
006500         POLICY FILE             -   DDS0002.POLICY
006600
006700         COVERAGE LIMITS FILE    -   DDS0002.COVLIM
006800
006900         EXCLUSIONS FILE         -   DDS0002.EXCLUS
007000
007100         ADJUDICATED ITEM FILE   -   DDS0002.ADJITEM
007200
007300         CLAIM SUMMARY FILE      -   DDS0002.CLAIMSUM
007400
007500         ADJUDICATION REPORT     -   DDS0002.ADJRPT
007600
007700         DUMP FILE               -   SYSOUT
007800
007900******************************************************************
008000 ENVIRONMENT DIVISION.
008100 CONFIGURATION SECTION.
008200 SOURCE-COMPUTER. IBM-390.
008300 OBJECT-COMPUTER. IBM-390.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM
008600     UPSI-0 IS CLAIMCAL-SWITCH-0.
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT SYSOUT
009000     ASSIGN TO UT-S-SYSOUT
009100       ORGANIZATION IS SEQUENTIAL.
009200
009300     SELECT BILLHDR-FILE
009400     ASSIGN TO UT-S-BILLHDR
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS BHFCODE.
009700
009800     SELECT BILLITEM-FILE
009900     ASSIGN TO UT-S-BILLITEM
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS BIFCODE.
010200
010300     SELECT POLICY-FILE
010400     ASSIGN TO UT-S-POLICY
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS PLFCODE.
010700
010800     SELECT COVLIM-FILE
010900     ASSIGN TO UT-S-COVLIM
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS CLFCODE.
011200
011300     SELECT EXCLUS-FILE
011400     ASSIGN TO UT-S-EXCLUS
011500       ACCESS MODE IS SEQUENTIAL
011600       FILE STATUS IS EXFCODE.
011700
011800     SELECT ADJITEM-FILE
011900     ASSIGN TO UT-S-ADJITEM
012000       ACCESS MODE IS SEQUENTIAL
012100       FILE STATUS IS AIFCODE.
012200
012300     SELECT CLAIMSUM-FILE
012400     ASSIGN TO UT-S-CLAIMSUM
012500       ACCESS MODE IS SEQUENTIAL
012600       FILE STATUS IS CSFCODE.
012700
012800     SELECT ADJRPT-FILE
012900     ASSIGN TO UT-S-ADJRPT
013000       ACCESS MODE IS SEQUENTIAL
013100       FILE STATUS IS ARFCODE.
013200
013300 DATA DIVISION.
013400 FILE SECTION.
013500 FD  SYSOUT
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 130 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS SYSOUT-REC.
014100 01  SYSOUT-REC  PIC X(130).
014200
014300****** ONE RECORD PER CLAIM - GROSS BILL TOTAL AND DISCOUNT
014400 FD  BILLHDR-FILE
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 50 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS BILLHDR-REC-DATA.
015000 01  BILLHDR-REC-DATA PIC X(50).
015100
015200****** MANY RECORDS PER CLAIM - GROUPED BY CLAIM-ID
015300 FD  BILLITEM-FILE
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 100 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS BILLITEM-REC-DATA.
015900 01  BILLITEM-REC-DATA PIC X(100).
016000
016100****** ONE RECORD PER CLAIM - DRIVES THE RUN
016200 FD  POLICY-FILE
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 60 CHARACTERS
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS POLICY-REC-DATA.
016800 01  POLICY-REC-DATA PIC X(60).
016900
017000****** MANY RECORDS PER CLAIM - GROUPED BY CLAIM-ID
017100 FD  COVLIM-FILE
017200     RECORDING MODE IS F
017300     LABEL RECORDS ARE STANDARD
017400     RECORD CONTAINS 250 CHARACTERS
017500     BLOCK CONTAINS 0 RECORDS
017600     DATA RECORD IS COVLIM-REC-DATA.
017700 01  COVLIM-REC-DATA PIC X(250).
017800
017900****** MANY RECORDS PER CLAIM - GROUPED BY CLAIM-ID
018000 FD  EXCLUS-FILE
018100     RECORDING MODE IS F
018200     LABEL RECORDS ARE STANDARD
018300     RECORD CONTAINS 220 CHARACTERS
018400     BLOCK CONTAINS 0 RECORDS
018500     DATA RECORD IS EXCLUS-REC-DATA.
018600 01  EXCLUS-REC-DATA PIC X(220).
018700
018800****** ONE RECORD PER SURVIVING BILL LINE ITEM
018900 FD  ADJITEM-FILE
019000     RECORDING MODE IS F
019100     LABEL RECORDS ARE STANDARD
019200     RECORD CONTAINS 170 CHARACTERS
019300     BLOCK CONTAINS 0 RECORDS
019400     DATA RECORD IS ADJITEM-REC-DATA.
019500 01  ADJITEM-REC-DATA PIC X(170).
019600
019700****** ONE RECORD PER CLAIM
019800 FD  CLAIMSUM-FILE
019900     RECORDING MODE IS F
020000     LABEL RECORDS ARE STANDARD
020100     RECORD CONTAINS 200 CHARACTERS
020200     BLOCK CONTAINS 0 RECORDS
020300     DATA RECORD IS CLAIMSUM-REC-DATA.
020400 01  CLAIMSUM-REC-DATA PIC X(200).
020500
020600****** 132 COLUMN PRINT FILE
020700 FD  ADJRPT-FILE
020800     RECORDING MODE IS F
020900     LABEL RECORDS ARE STANDARD
021000     RECORD CONTAINS 132 CHARACTERS
021100     BLOCK CONTAINS 0 RECORDS
021200     DATA RECORD IS ADJRPT-REC-DATA.
021300 01  ADJRPT-REC-DATA PIC X(132).
021400
021500** QSAM FILE
021600 WORKING-STORAGE SECTION.
021700
021800 01  FILE-STATUS-CODES.
021900     05  BHFCODE                 PIC X(2).
022000         88 BH-CODE-READ    VALUE SPACES.
022100         88 BH-NO-MORE-DATA VALUE "10".
022200     05  BIFCODE                 PIC X(2).
022300         88 BI-CODE-READ    VALUE SPACES.
022400         88 BI-NO-MORE-DATA VALUE "10".
022500     05  PLFCODE                 PIC X(2).
022600         88 PL-CODE-READ    VALUE SPACES.
022700         88 PL-NO-MORE-DATA VALUE "10".
022800     05  CLFCODE                 PIC X(2).
022900         88 CL-CODE-READ    VALUE SPACES.
023000         88 CL-NO-MORE-DATA VALUE "10".
023100     05  EXFCODE                 PIC X(2).
023200         88 EX-CODE-READ    VALUE SPACES.
023300         88 EX-NO-MORE-DATA VALUE "10".
023400     05  AIFCODE                 PIC X(2).
023500         88 AI-CODE-WRITE   VALUE SPACES.
023600     05  CSFCODE                 PIC X(2).
023700         88 CS-CODE-WRITE   VALUE SPACES.
023800     05  ARFCODE                 PIC X(2).
023900         88 AR-CODE-WRITE   VALUE SPACES.
024000     05  FILLER                  PIC X(2).
024100
024200 01  MORE-RECS-SWITCHES.
024300     05  MORE-POLICY-SW          PIC X(1) VALUE "Y".
024400         88 NO-MORE-POLICY-RECS  VALUE "N".
024500     05  MORE-BILLHDR-SW         PIC X(1) VALUE "Y".
024600         88 NO-MORE-BILLHDR-RECS VALUE "N".
024700     05  MORE-BILLITEM-SW        PIC X(1) VALUE "Y".
024800         88 NO-MORE-BILLITEM-RECS VALUE "N".
024900     05  MORE-COVLIM-SW          PIC X(1) VALUE "Y".
025000         88 NO-MORE-COVLIM-RECS  VALUE "N".
025100     05  MORE-EXCLUS-SW          PIC X(1) VALUE "Y".
025200         88 NO-MORE-EXCLUS-RECS  VALUE "N".
025300     05  FILLER                  PIC X(3).
025400
025500** QSAM FILE - BILL HEADER RECORD
025600 COPY BILLHDR.
025700
025800** QSAM FILE - BILL LINE ITEM RECORD
025900 COPY BILLITEM.
026000
026100** QSAM FILE - POLICY RECORD
026200 COPY POLICY.
026300
026400** QSAM FILE - COVERAGE LIMIT RECORD (ONE ROW OF THE TABLE)
026500 COPY COVLIM.
026600
026700** QSAM FILE - EXCLUSION RECORD (ONE ROW OF THE TABLE)
026800 COPY EXCLUS.
026900
027000** QSAM FILE - ADJUDICATED ITEM OUTPUT RECORD
027100 COPY ADJITEM.
027200
027300** QSAM FILE - CLAIM SUMMARY OUTPUT RECORD
027400 COPY CLAIMSUM.
027500
027600** TRACE RECORD FOR ABNORMAL TERMINATION
027700 COPY ABENDREC.
027800
027900 01  COVLIM-TABLE-AREA.
028000     05  CT-ENTRY-COUNT          PIC S9(4) COMP VALUE ZERO.
028100     05  FILLER                  PIC X(2).
028200     05  CT-ENTRY OCCURS 50 TIMES INDEXED BY CT-NDX.
028300         10  CT-BILL-ITEM        PIC X(40).
028400         10  CT-MATCHED-CATEGORY PIC X(40).
028500         10  CT-COVERAGE-NAME    PIC X(40).
028600         10  CT-LIMIT-VALUE      PIC S9(9)V99.
028700         10  CT-LIMIT-TYPE       PIC X(12).
028800             88 CT-NOT-COVERED    VALUE SPACES.
028900         10  CT-PER-DAY-MAX      PIC S9(7)V99.
029000         10  CT-POLICY-LINE      PIC X(60).
029100         10  CT-PAGE-NUMBER      PIC 9(3).
029200
029300 01  EXCLUS-TABLE-AREA.
029400     05  ET-ENTRY-COUNT          PIC S9(4) COMP VALUE ZERO.
029500     05  FILLER                  PIC X(2).
029600     05  ET-ENTRY OCCURS 50 TIMES INDEXED BY ET-NDX.
029700         10  ET-BILL-ITEM        PIC X(40).
029800         10  ET-EXCLUSION-REASON PIC X(60).
029900         10  ET-EXCLUSION-CATEGORY
030000                                 PIC X(30).
030100         10  ET-POLICY-LINE      PIC X(60).
030200         10  ET-PAGE-NUMBER      PIC 9(3).
030300
030400 01  DEDUPE-TABLE-AREA.
030500     05  DT-ENTRY-COUNT          PIC S9(4) COMP VALUE ZERO.
030600     05  FILLER                  PIC X(2).
030700     05  DT-ENTRY OCCURS 200 TIMES INDEXED BY DT-NDX.
030800         10  DT-ITEM-NAME        PIC X(40).
030900
031000 01  WS-MATCH-SWITCHES.
031100     05  WS-COVERAGE-FOUND-SW    PIC X(1).
031200         88 WS-COVERAGE-FOUND    VALUE "Y".
031300     05  WS-EXCLUSION-FOUND-SW   PIC X(1).
031400         88 WS-EXCLUSION-FOUND   VALUE "Y".
031500     05  WS-LIMIT-RESOLVED-SW    PIC X(1).
031600         88 WS-LIMIT-RESOLVED    VALUE "Y".
031700     05  FILLER                  PIC X(1).
031800
031900 01  WS-CLAIM-WORK-FIELDS.
032000     05  WS-CURRENT-CLAIM-ID     PIC X(10).
032100     05  WS-NORM-ITEM-NAME       PIC X(40).
032200     05  WS-NORM-TABLE-NAME      PIC X(40).
032300     05  WS-BASE-SI              PIC S9(9)V99 COMP-3.
032400     05  WS-EFFECTIVE-SI         PIC S9(9)V99 COMP-3.
032500     05  WS-NCB-AMT              PIC S9(9)V99 COMP-3.
032600     05  WS-LOYALTY-AMT          PIC S9(9)V99 COMP-3.
032700     05  WS-GEN-COPAY-PCT        PIC S9(3)V99 COMP-3.
032800     05  WS-ITEM-COPAY-PCT       PIC S9(3)V99 COMP-3.
032900     05  WS-EFFECTIVE-COPAY-PCT  PIC S9(3)V99 COMP-3.
033000     05  WS-BILL-AMOUNT          PIC S9(9)V99 COMP-3.
033100     05  WS-POLICY-LIMIT         PIC S9(9)V99 COMP-3.
033200     05  WS-ELIGIBLE-AMOUNT      PIC S9(9)V99 COMP-3.
033300     05  WS-EXCESS-AMOUNT        PIC S9(9)V99 COMP-3.
033400     05  WS-COPAY-AMOUNT         PIC S9(9)V99 COMP-3.
033500     05  WS-ITEM-INSURER-PAYS    PIC S9(9)V99 COMP-3.
033600     05  WS-ITEM-PATIENT-PAYS    PIC S9(9)V99 COMP-3.
033700     05  WS-COVERAGE-STATUS      PIC X(13).
033800     05  WS-EXCL-REASON          PIC X(60).
033900     05  WS-EXCL-CATEGORY        PIC X(30).
034000     05  WS-EXCL-POLICY-LINE     PIC X(60).
034100     05  WS-EXCL-PAGE-NUMBER     PIC 9(3).
034200     05  WS-COV-MATCHED-CATEGORY PIC X(40).
034300     05  WS-COV-POLICY-LINE      PIC X(60).
034400     05  WS-COV-PAGE-NUMBER      PIC 9(3).
034500     05  WS-PER-DAY-RATE-USED    PIC S9(7)V99 COMP-3.
034600     05  WS-PER-DAY-DAYS-USED    PIC 9(3) COMP-3.
034700     05  FILLER                  PIC X(2).
034800
034900 01  WS-NCB-SCRUB-FIELDS.
035000     05  WS-NCB-EDIT             PIC ZZ9.99.
035100     05  WS-NCB-RAW-TEXT         PIC X(40).
035200     05  WS-NCB-CLEAN-TEXT       PIC X(40).
035300     05  WS-NCB-CLEAN-NUMBER     PIC S9(9)V99.
035400     05  FILLER                  PIC X(2).
035500
035600 01  WS-FUZZY-MATCH-FIELDS.
035700     05  WS-FUZZY-BEST-RATIO     PIC 9V999 COMP-3 VALUE ZERO.
035800     05  WS-FUZZY-THIS-RATIO     PIC 9V999 COMP-3 VALUE ZERO.
035900     05  WS-FUZZY-BEST-NDX       PIC S9(4) COMP VALUE ZERO.
036000     05  WS-FUZZY-CUTOFF         PIC 9V999 COMP-3 VALUE 0.700.
036100     05  WS-FUZZY-MATCH-SW       PIC X(1).
036200         88 WS-FUZZY-MATCHED     VALUE "Y".
036300     05  FILLER                  PIC X(1).
036400
036500 01  WS-RECONCILE-FIELDS.
036600     05  WS-DISCREPANCY          PIC S9(9)V99 COMP-3.
036700     05  WS-ABS-DISCREPANCY      PIC S9(9)V99 COMP-3.
036800     05  WS-DISCREPANCY-PCT      PIC S9(3)V9 COMP-3.
036900     05  WS-SCALE-FACTOR         PIC S9(3)V9(5) COMP-3.
037000     05  FILLER                  PIC X(2).
037100
037200 01  WS-CURRENT-DATE             PIC 9(6).
037300 01  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE.
037400     05  WS-CD-YY                PIC 9(2).
037500     05  WS-CD-MM                PIC 9(2).
037600     05  WS-CD-DD                PIC 9(2).
037700 01  WS-CENTURY-YEAR              PIC 9(4).
037800
037900 01  COUNTERS-AND-ACCUMULATORS.
038000     05  RECORDS-READ            PIC S9(7) COMP.
038100     05  CLAIMS-PROCESSED        PIC S9(7) COMP.
038200     05  ITEMS-WRITTEN           PIC S9(7) COMP.
038300     05  DEDUPE-REMOVED-COUNT    PIC S9(7) COMP.
038400     05  PAGE-CTR                PIC S9(4) COMP VALUE ZERO.
038500     05  LINE-CTR                PIC S9(4) COMP VALUE 99.
038600     05  LINES-PER-PAGE          PIC S9(4) COMP VALUE 55.
038700     05  TOTAL-ELIGIBLE          PIC S9(9)V99 COMP-3.
038800     05  TOTAL-EXCESS            PIC S9(9)V99 COMP-3.
038900     05  TOTAL-COPAY             PIC S9(9)V99 COMP-3.
039000     05  SUM-OF-ITEMS            PIC S9(9)V99 COMP-3.
039100     05  CLAIM-INSURER-PAYS      PIC S9(9)V99 COMP-3.
039200     05  CLAIM-PATIENT-PAYS      PIC S9(9)V99 COMP-3.
039300     05  CLAIM-NET-BILL          PIC S9(9)V99 COMP-3.
039400     05  GRAND-TOTAL-INSURER     PIC S9(11)V99 COMP-3 VALUE ZERO.
039500     05  GRAND-TOTAL-PATIENT     PIC S9(11)V99 COMP-3 VALUE ZERO.
039600     05  FILLER                  PIC X(2).
039700
039800** 132 COLUMN PRINT LINE AND ITS ALTERNATE VIEWS FOR EACH KIND
039900** OF LINE WRITTEN TO THE ADJUDICATION REPORT
040000 01  PRINT-LINE                  PIC X(132).
040100
040200 01  PAGE-HDR-LINE REDEFINES PRINT-LINE.
040300     05  FILLER                  PIC X(1).
040400     05  PH-TITLE                PIC X(45)
040500         VALUE "CLAIM ADJUDICATION REPORT".
040600     05  FILLER                  PIC X(10).
040700     05  PH-DATE-LIT             PIC X(6) VALUE "DATE: ".
040800     05  PH-DATE                 PIC 99/99/9999.
040900     05  FILLER                  PIC X(5).
041000     05  PH-PAGE-LIT             PIC X(6) VALUE "PAGE: ".
041100     05  PH-PAGE                 PIC ZZZ9.
041200     05  FILLER                  PIC X(45).
041300
041400 01  CLAIM-HDR-LINE REDEFINES PRINT-LINE.
041500     05  CH-FIELD-NAME           PIC X(25).
041600     05  CH-VALUE                PIC X(25).
041700     05  CH-UNITS                PIC X(10).
041800     05  FILLER                  PIC X(72).
041900
042000 01  COLM-HDR-LINE REDEFINES PRINT-LINE.
042100     05  FILLER                  PIC X(1).
042200     05  FILLER                  PIC X(40) VALUE "ITEM NAME".
042300     05  FILLER                  PIC X(12) VALUE "BILL AMT".
042400     05  FILLER                  PIC X(13) VALUE "STATUS".
042500     05  FILLER                  PIC X(12) VALUE "LIMIT".
042600     05  FILLER                  PIC X(12) VALUE "ELIGIBLE".
042700     05  FILLER                  PIC X(11) VALUE "COPAY".
042800     05  FILLER                  PIC X(12) VALUE "INSURER".
042900     05  FILLER                  PIC X(12) VALUE "PATIENT".
043000     05  FILLER                  PIC X(7).
043100
043200 01  DETAIL-LINE REDEFINES PRINT-LINE.
043300     05  FILLER                  PIC X(1).
043400     05  DL-ITEM-NAME            PIC X(40).
043500     05  DL-BILL-AMOUNT          PIC Z,ZZZ,ZZ9.99.
043600     05  DL-STATUS               PIC X(13).
043700     05  DL-LIMIT                PIC Z,ZZZ,ZZ9.99.
043800     05  DL-ELIGIBLE             PIC Z,ZZZ,ZZ9.99.
043900     05  DL-COPAY                PIC ZZZZ,ZZ9.99.
044000     05  DL-INSURER-PAYS         PIC Z,ZZZ,ZZ9.99.
044100     05  DL-PATIENT-PAYS         PIC Z,ZZZ,ZZ9.99.
044200     05  FILLER                  PIC X(7).
044300
044400 01  TOTAL-LINE REDEFINES PRINT-LINE.
044500     05  FILLER                  PIC X(1).
044600     05  TL-LITERAL              PIC X(40) VALUE
044700         "CLAIM TOTALS.............".
044800     05  FILLER                  PIC X(12).
044900     05  TL-STATUS               PIC X(13).
045000     05  TL-EXCESS               PIC Z,ZZZ,ZZ9.99.
045100     05  TL-ELIGIBLE             PIC Z,ZZZ,ZZ9.99.
045200     05  TL-COPAY                PIC ZZZZ,ZZ9.99.
045300     05  TL-INSURER-PAYS         PIC Z,ZZZ,ZZ9.99.
045400     05  TL-PATIENT-PAYS         PIC Z,ZZZ,ZZ9.99.
045500     05  FILLER                  PIC X(7).
045600
045700 01  DISCREP-LINE REDEFINES PRINT-LINE.
045800     05  FILLER                  PIC X(1).
045900     05  DP-LITERAL              PIC X(50).
046000     05  FILLER                  PIC X(81).
046100
046200 01  GRAND-TOTAL-LINE REDEFINES PRINT-LINE.
046300     05  FILLER                  PIC X(1).
046400     05  GT-LITERAL              PIC X(25)
046500         VALUE "CLAIMS PROCESSED......".
046600     05  GT-CLAIMS               PIC ZZZ,ZZ9.
046700     05  FILLER                  PIC X(3).
046800     05  GT-INS-LITERAL          PIC X(20)
046900         VALUE "TOTAL INSURER PAYS:".
047000     05  GT-INSURER              PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
047100     05  FILLER                  PIC X(3).
047200     05  GT-PAT-LITERAL          PIC X(20)
047300         VALUE "TOTAL PATIENT PAYS:".
047400     05  GT-PATIENT              PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
047500     05  FILLER                  PIC X(17).
047600
047700 LINKAGE SECTION.
047800
047900 PROCEDURE DIVISION.
048000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
048100     PERFORM 100-MAINLINE THRU 100-EXIT
048200             UNTIL NO-MORE-POLICY-RECS.
048300     PERFORM 999-CLEANUP THRU 999-EXIT.
048400     MOVE ZERO TO RETURN-CODE.
048500     GOBACK.
048600
048700 000-HOUSEKEEPING.
048800     MOVE "000-HSKPG" TO PARA-NAME.
048900     DISPLAY "******** BEGIN JOB CLAIMCAL ********".
049000     ACCEPT WS-CURRENT-DATE FROM DATE.
049100     IF WS-CD-YY < 50
049200         COMPUTE WS-CENTURY-YEAR = 2000 + WS-CD-YY
049300     ELSE
049400         COMPUTE WS-CENTURY-YEAR = 1900 + WS-CD-YY.
049500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
049600     MOVE ZERO TO GRAND-TOTAL-INSURER GRAND-TOTAL-PATIENT.
049700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
049800     PERFORM 900-READ-POLICY THRU 900-EXIT.
049900     PERFORM 905-READ-BILLHDR THRU 905-EXIT.
050000     PERFORM 915-READ-COVLIM THRU 915-EXIT.
050100     PERFORM 918-READ-EXCLUS THRU 918-EXIT.
050200     PERFORM 910-READ-BILLITEM THRU 910-EXIT.
050300     PERFORM 750-WRITE-PAGE-HDR THRU 750-EXIT.
050400 000-EXIT.
050500     EXIT.
050600
050700 100-MAINLINE.
050800     MOVE "100-MAIN" TO PARA-NAME.
050900     MOVE PL-CLAIM-ID TO WS-CURRENT-CLAIM-ID.
051000     ADD +1 TO CLAIMS-PROCESSED.
051100
051200     IF BH-CLAIM-ID NOT = WS-CURRENT-CLAIM-ID
051300         MOVE "BILLHDR OUT OF SEQUENCE WITH POLICY" TO
051400             ABEND-REASON
051500         GO TO 1000-ABEND-RTN.
051600
051700     PERFORM 200-CALC-EFFECTIVE-SI THRU 200-EXIT.
051800     PERFORM 250-LOAD-COVLIM-TABLE THRU 250-EXIT.
051900     PERFORM 260-LOAD-EXCLUS-TABLE THRU 260-EXIT.
052000
052100     MOVE ZERO TO TOTAL-ELIGIBLE TOTAL-EXCESS TOTAL-COPAY
052200                  SUM-OF-ITEMS DEDUPE-REMOVED-COUNT.
052300     MOVE ZERO TO DT-ENTRY-COUNT.
052400
052500     PERFORM 710-WRITE-CLAIM-HDR THRU 710-EXIT.
052600     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
052700     PERFORM 300-PROCESS-BILL-ITEMS THRU 300-EXIT.
052800
052900     PERFORM 600-CLAIM-TOTALS THRU 600-EXIT.
053000     PERFORM 620-APPLY-SI-CAP THRU 620-EXIT.
053100     PERFORM 650-RECONCILE-EXTRACTION THRU 650-EXIT.
053200     PERFORM 700-WRITE-CLAIM-OUTPUT THRU 700-EXIT.
053300
053400     ADD CLAIM-INSURER-PAYS TO GRAND-TOTAL-INSURER.
053500     ADD CLAIM-PATIENT-PAYS TO GRAND-TOTAL-PATIENT.
053600
053700     PERFORM 900-READ-POLICY THRU 900-EXIT.
053800     IF NOT NO-MORE-POLICY-RECS
053900         PERFORM 905-READ-BILLHDR THRU 905-EXIT.
054000 100-EXIT.
054100     EXIT.
054200
054300******************************************************************
054400*    200-CALC-EFFECTIVE-SI - BUSINESS RULE R1.  NCB AMOUNT AND  *
054500*    LOYALTY AMOUNT ARE EACH BASE SI TIMES THEIR PERCENT, ADDED *
054600*    ONTO THE BASE TO GET THE EFFECTIVE SUM INSURED.            *
054700******************************************************************
054800 200-CALC-EFFECTIVE-SI.
054900     MOVE "200-SICAL" TO PARA-NAME.
055000     MOVE PL-SUM-INSURED TO WS-BASE-SI.
055100     MOVE ZERO TO WS-NCB-AMT WS-LOYALTY-AMT.
055200
055300     IF PL-APPLY-NCB AND PL-NCB-PCT > ZERO
055400         COMPUTE WS-NCB-AMT ROUNDED =
055500             WS-BASE-SI * PL-NCB-PCT / 100.
055600
055700**       06/30/94 DF - SCRUB THE NCB PERCENT THROUGH VALCLN
055800**       IN CASE IT ARRIVED AS PERCENT TEXT FROM AN OLDER FEED
055900     MOVE PL-NCB-PCT TO WS-NCB-EDIT.
056000     MOVE SPACES TO WS-NCB-RAW-TEXT.
056100     STRING WS-NCB-EDIT DELIMITED BY SIZE
056200            " %"       DELIMITED BY SIZE
056300            INTO WS-NCB-RAW-TEXT.
056400     CALL "VALCLN" USING "P" WS-NCB-RAW-TEXT
056500          WS-NCB-CLEAN-TEXT WS-NCB-CLEAN-NUMBER
056600          CALC-CALL-RET-CODE.
056700
056800     IF PL-LOYALTY-PCT > ZERO
056900         COMPUTE WS-LOYALTY-AMT ROUNDED =
057000             WS-BASE-SI * PL-LOYALTY-PCT / 100.
057100
057200     COMPUTE WS-EFFECTIVE-SI ROUNDED =
057300         WS-BASE-SI + WS-NCB-AMT + WS-LOYALTY-AMT.
057400     MOVE PL-GEN-COPAY-PCT TO WS-GEN-COPAY-PCT.
057500 200-EXIT.
057600     EXIT.
057700
057800******************************************************************
057900*    250-LOAD-COVLIM-TABLE - READS ALL COVLIM RECORDS FOR THE   *
058000*    CURRENT CLAIM INTO A TABLE KEYED BY NORMALIZED BILL ITEM   *
058100******************************************************************
058200 250-LOAD-COVLIM-TABLE.
058300     MOVE "250-CLTBL" TO PARA-NAME.
058400     MOVE ZERO TO CT-ENTRY-COUNT.
058500     PERFORM 255-COVLIM-LOAD-STEP THRU 255-EXIT
058600         UNTIL NO-MORE-COVLIM-RECS
058700                OR CL-CLAIM-ID NOT = WS-CURRENT-CLAIM-ID.
058800 250-EXIT.
058900     EXIT.
059000
059100******************************************************************
059200*    255-COVLIM-LOAD-STEP - ONE COVLIM RECORD INTO CT-ENTRY,      *
059300*    THEN ADVANCES THE COVLIM FILE                                *
059400******************************************************************
059500 255-COVLIM-LOAD-STEP.
059600     IF CT-ENTRY-COUNT < 50
059700         ADD +1 TO CT-ENTRY-COUNT
059800         SET CT-NDX TO CT-ENTRY-COUNT
059900         MOVE CL-BILL-ITEM TO CT-BILL-ITEM(CT-NDX)
060000         INSPECT CT-BILL-ITEM(CT-NDX) CONVERTING
060100             "abcdefghijklmnopqrstuvwxyz" TO
060200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
060300         MOVE CL-MATCHED-CATEGORY TO
060400              CT-MATCHED-CATEGORY(CT-NDX)
060500         MOVE CL-COVERAGE-NAME TO CT-COVERAGE-NAME(CT-NDX)
060600         MOVE CL-LIMIT-VALUE TO CT-LIMIT-VALUE(CT-NDX)
060700         MOVE CL-LIMIT-TYPE TO CT-LIMIT-TYPE(CT-NDX)
060800         MOVE CL-PER-DAY-MAX TO CT-PER-DAY-MAX(CT-NDX)
060900         MOVE CL-POLICY-LINE TO CT-POLICY-LINE(CT-NDX)
061000         MOVE CL-PAGE-NUMBER TO CT-PAGE-NUMBER(CT-NDX).
061100     PERFORM 915-READ-COVLIM THRU 915-EXIT.
061200 255-EXIT.
061300     EXIT.
061400
061500******************************************************************
061600*    260-LOAD-EXCLUS-TABLE - SAME IDEA AS 250 FOR EXCLUSIONS    *
061700******************************************************************
061800 260-LOAD-EXCLUS-TABLE.
061900     MOVE "260-EXTBL" TO PARA-NAME.
062000     MOVE ZERO TO ET-ENTRY-COUNT.
062100     PERFORM 265-EXCLUS-LOAD-STEP THRU 265-EXIT
062200         UNTIL NO-MORE-EXCLUS-RECS
062300                OR EX-CLAIM-ID NOT = WS-CURRENT-CLAIM-ID.
062400 260-EXIT.
062500     EXIT.
062600
062700******************************************************************
062800*    265-EXCLUS-LOAD-STEP - ONE EXCLUS RECORD INTO ET-ENTRY,      *
062900*    THEN ADVANCES THE EXCLUS FILE                                *
063000******************************************************************
063100 265-EXCLUS-LOAD-STEP.
063200     IF ET-ENTRY-COUNT < 50
063300         ADD +1 TO ET-ENTRY-COUNT
063400         SET ET-NDX TO ET-ENTRY-COUNT
063500         MOVE EX-BILL-ITEM TO ET-BILL-ITEM(ET-NDX)
063600         INSPECT ET-BILL-ITEM(ET-NDX) CONVERTING
063700             "abcdefghijklmnopqrstuvwxyz" TO
063800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
063900         MOVE EX-EXCLUSION-REASON TO
064000              ET-EXCLUSION-REASON(ET-NDX)
064100         MOVE EX-EXCLUSION-CATEGORY TO
064200              ET-EXCLUSION-CATEGORY(ET-NDX)
064300         MOVE EX-POLICY-LINE TO ET-POLICY-LINE(ET-NDX)
064400         MOVE EX-PAGE-NUMBER TO ET-PAGE-NUMBER(ET-NDX).
064500     PERFORM 918-READ-EXCLUS THRU 918-EXIT.
064600 265-EXIT.
064700     EXIT.
064800
064900******************************************************************
065000*    300-PROCESS-BILL-ITEMS - DRIVES DEDUPE (RULE R8) AND THE   *
065100*    PER-ITEM RESOLUTION (RULES R2-R5) FOR EVERY SURVIVING      *
065200*    BILL LINE ITEM OF THE CURRENT CLAIM                        *
065300******************************************************************
065400 300-PROCESS-BILL-ITEMS.
065500     MOVE "300-ITEMS" TO PARA-NAME.
065600     PERFORM 305-BILLITEM-STEP THRU 305-EXIT
065700         UNTIL NO-MORE-BILLITEM-RECS
065800                OR BI-CLAIM-ID NOT = WS-CURRENT-CLAIM-ID.
065900 300-EXIT.
066000     EXIT.
066100
066200******************************************************************
066300*    305-BILLITEM-STEP - DEDUPES AND RESOLVES ONE SURVIVING       *
066400*    BILL LINE ITEM, THEN ADVANCES THE BILLITEM FILE               *
066500******************************************************************
066600 305-BILLITEM-STEP.
066700     IF BI-ITEM-NAME = SPACES
066800         CONTINUE
066900     ELSE
067000         MOVE BI-ITEM-NAME TO WS-NORM-ITEM-NAME
067100         INSPECT WS-NORM-ITEM-NAME CONVERTING
067200             "abcdefghijklmnopqrstuvwxyz" TO
067300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
067400         PERFORM 310-DEDUPE-CHECK THRU 310-EXIT
067500         IF WS-FUZZY-MATCH-SW = "D"
067600             ADD +1 TO DEDUPE-REMOVED-COUNT
067700         ELSE
067800             PERFORM 400-PROCESS-ONE-ITEM THRU 400-EXIT.
067900     PERFORM 910-READ-BILLITEM THRU 910-EXIT.
068000 305-EXIT.
068100     EXIT.
068200
068300******************************************************************
068400*    310-DEDUPE-CHECK - RULE R8.  FIRST OCCURRENCE OF A         *
068500*    NORMALIZED NAME IS KEPT, LATER ONES ARE COUNTED AND        *
068600*    DROPPED.  SETS WS-FUZZY-MATCH-SW TO "D" WHEN A DUPLICATE   *
068700******************************************************************
068800 310-DEDUPE-CHECK.
068900     MOVE "N" TO WS-FUZZY-MATCH-SW.
069000     SET DT-NDX TO 1.
069100     SEARCH DT-ENTRY
069200         AT END
069300             CONTINUE
069400         WHEN DT-ITEM-NAME(DT-NDX) = WS-NORM-ITEM-NAME
069500             MOVE "D" TO WS-FUZZY-MATCH-SW.
069600     IF WS-FUZZY-MATCH-SW NOT = "D"
069700        AND DT-ENTRY-COUNT < 200
069800         ADD +1 TO DT-ENTRY-COUNT
069900         SET DT-NDX TO DT-ENTRY-COUNT
070000         MOVE WS-NORM-ITEM-NAME TO DT-ITEM-NAME(DT-NDX).
070100 310-EXIT.
070200     EXIT.
070300
070400******************************************************************
070500*    400-PROCESS-ONE-ITEM - RESOLVES COVERAGE, LIMIT AND COPAY  *
070600*    FOR ONE SURVIVING BILL LINE ITEM AND WRITES THE OUTPUT     *
070700******************************************************************
070800 400-PROCESS-ONE-ITEM.
070900     MOVE "400-ITEM1" TO PARA-NAME.
071000     MOVE BI-ITEM-AMOUNT TO WS-BILL-AMOUNT.
071100     MOVE BI-PER-DAY-RATE TO WS-PER-DAY-RATE-USED.
071200     MOVE BI-ITEM-DAYS TO WS-PER-DAY-DAYS-USED.
071300     MOVE BI-ITEM-COPAY-PCT TO WS-ITEM-COPAY-PCT.
071400
071500     PERFORM 410-LOOKUP-COVERAGE THRU 410-EXIT.
071600     PERFORM 415-LOOKUP-EXCLUSION THRU 415-EXIT.
071700
071800     IF WS-COVERAGE-FOUND
071900         PERFORM 420-RESOLVE-LIMIT THRU 420-EXIT
072000     ELSE
072100         MOVE "N" TO WS-LIMIT-RESOLVED-SW.
072200
072300     IF WS-COVERAGE-FOUND AND WS-LIMIT-RESOLVED
072400         MOVE "COVERED      " TO WS-COVERAGE-STATUS
072500         PERFORM 430-DETERMINE-COPAY-PCT THRU 430-EXIT
072600         PERFORM 440-COVERED-ARITHMETIC THRU 440-EXIT
072700     ELSE
072800         IF WS-EXCLUSION-FOUND
072900             MOVE "EXCLUDED     " TO WS-COVERAGE-STATUS
073000             PERFORM 450-UNCOVERED-ARITHMETIC THRU 450-EXIT
073100         ELSE
073200             MOVE "NOT-MENTIONED" TO WS-COVERAGE-STATUS
073300             PERFORM 450-UNCOVERED-ARITHMETIC THRU 450-EXIT.
073400
073500     ADD WS-ELIGIBLE-AMOUNT TO TOTAL-ELIGIBLE.
073600     ADD WS-EXCESS-AMOUNT TO TOTAL-EXCESS.
073700     ADD WS-COPAY-AMOUNT TO TOTAL-COPAY.
073800     ADD WS-BILL-AMOUNT TO SUM-OF-ITEMS.
073900
074000     PERFORM 460-WRITE-ADJITEM THRU 460-EXIT.
074100 400-EXIT.
074200     EXIT.
074300
074400******************************************************************
074500*    410-LOOKUP-COVERAGE - EXACT NORMALIZED MATCH FIRST, THEN   *
074600*    FALL BACK TO FUZMTCH (RULE R13) WHEN NO EXACT MATCH EXISTS *
074700******************************************************************
074800 410-LOOKUP-COVERAGE.
074900     MOVE "N" TO WS-COVERAGE-FOUND-SW.
075000     SET CT-NDX TO 1.
075100     SEARCH CT-ENTRY
075200         AT END
075300             CONTINUE
075400         WHEN CT-BILL-ITEM(CT-NDX) = WS-NORM-ITEM-NAME
075500             IF CT-COVERAGE-NAME(CT-NDX) NOT = SPACES
075600                 MOVE "Y" TO WS-COVERAGE-FOUND-SW.
075700
075800     IF NOT WS-COVERAGE-FOUND AND CT-ENTRY-COUNT > ZERO
075900         PERFORM 412-FUZZY-COVERAGE-SEARCH THRU 412-EXIT.
076000
076100     IF WS-COVERAGE-FOUND
076200         MOVE CT-MATCHED-CATEGORY(CT-NDX) TO
076300             WS-COV-MATCHED-CATEGORY
076400         MOVE CT-POLICY-LINE(CT-NDX) TO
076500             WS-COV-POLICY-LINE
076600         MOVE CT-PAGE-NUMBER(CT-NDX) TO
076700             WS-COV-PAGE-NUMBER.
076800 410-EXIT.
076900     EXIT.
077000
077100******************************************************************
077200*    412-FUZZY-COVERAGE-SEARCH - CALLS FUZMTCH AGAINST EVERY    *
077300*    TABLE ENTRY, KEEPS THE BEST RATIO, ACCEPTS IT WHEN IT      *
077400*    MEETS THE CUTOFF AND THE MATCHED ROW HAS A COVERAGE NAME   *
077500******************************************************************
077600 412-FUZZY-COVERAGE-SEARCH.
077700     MOVE ZERO TO WS-FUZZY-BEST-RATIO.
077800     MOVE ZERO TO WS-FUZZY-BEST-NDX.
077900     PERFORM 414-FUZZY-SCAN-STEP THRU 414-EXIT
078000         VARYING CT-NDX FROM 1 BY 1
078100               UNTIL CT-NDX > CT-ENTRY-COUNT.
078200     IF WS-FUZZY-BEST-RATIO >= WS-FUZZY-CUTOFF
078300          AND WS-FUZZY-BEST-NDX > ZERO
078400         SET CT-NDX TO WS-FUZZY-BEST-NDX
078500         IF CT-COVERAGE-NAME(CT-NDX) NOT = SPACES
078600             MOVE "Y" TO WS-COVERAGE-FOUND-SW.
078700 412-EXIT.
078800     EXIT.
078900
079000******************************************************************
079100*    414-FUZZY-SCAN-STEP - CALLS FUZMTCH FOR ONE TABLE ENTRY AND  *
079200*    KEEPS IT IF IT IS THE BEST RATIO SEEN SO FAR                 *
079300******************************************************************
079400 414-FUZZY-SCAN-STEP.
079500     CALL "FUZMTCH" USING WS-NORM-ITEM-NAME
079600          CT-BILL-ITEM(CT-NDX) WS-FUZZY-THIS-RATIO.
079700     IF WS-FUZZY-THIS-RATIO > WS-FUZZY-BEST-RATIO
079800         MOVE WS-FUZZY-THIS-RATIO TO WS-FUZZY-BEST-RATIO
079900         SET WS-FUZZY-BEST-NDX TO CT-NDX.
080000 414-EXIT.
080100     EXIT.
080200
080300******************************************************************
080400*    415-LOOKUP-EXCLUSION - EXACT NORMALIZED MATCH ON THE       *
080500*    EXCLUSION TABLE                                             *
080600******************************************************************
080700 415-LOOKUP-EXCLUSION.
080800     MOVE "N" TO WS-EXCLUSION-FOUND-SW.
080900     SET ET-NDX TO 1.
081000     SEARCH ET-ENTRY
081100         AT END
081200             CONTINUE
081300         WHEN ET-BILL-ITEM(ET-NDX) = WS-NORM-ITEM-NAME
081400             IF ET-EXCLUSION-REASON(ET-NDX) NOT = SPACES
081500                 MOVE "Y" TO WS-EXCLUSION-FOUND-SW
081600                 MOVE ET-EXCLUSION-REASON(ET-NDX) TO
081700                     WS-EXCL-REASON
081800                 MOVE ET-EXCLUSION-CATEGORY(ET-NDX) TO
081900                     WS-EXCL-CATEGORY
082000                 MOVE ET-POLICY-LINE(ET-NDX) TO
082100                     WS-EXCL-POLICY-LINE
082200                 MOVE ET-PAGE-NUMBER(ET-NDX) TO
082300                     WS-EXCL-PAGE-NUMBER.
082400 415-EXIT.
082500     EXIT.
082600
082700******************************************************************
082800*    420-RESOLVE-LIMIT - BUSINESS RULE R2                      *
082900******************************************************************
083000 420-RESOLVE-LIMIT.
083100     MOVE "N" TO WS-LIMIT-RESOLVED-SW.
083200     SET CT-NDX TO WS-FUZZY-BEST-NDX.
083300     IF CT-BILL-ITEM(CT-NDX) NOT = WS-NORM-ITEM-NAME
083400**       AN EXACT MATCH WON OVER THE FUZZY CANDIDATE - RE-FIND IT
083500         SET CT-NDX TO 1
083600         SEARCH CT-ENTRY
083700             AT END CONTINUE
083800             WHEN CT-BILL-ITEM(CT-NDX) = WS-NORM-ITEM-NAME
083900                 CONTINUE.
084000
084100     EVALUATE TRUE
084200         WHEN CT-NOT-COVERED(CT-NDX)
084300             MOVE ZERO TO WS-POLICY-LIMIT
084400         WHEN CT-LIMIT-TYPE(CT-NDX) = "PERCENTAGE  "
084500             COMPUTE WS-POLICY-LIMIT ROUNDED =
084600                 WS-EFFECTIVE-SI * CT-LIMIT-VALUE(CT-NDX) / 100
084700             MOVE "Y" TO WS-LIMIT-RESOLVED-SW
084800         WHEN CT-LIMIT-TYPE(CT-NDX) = "PER-DAY     "
084900             IF CT-PER-DAY-MAX(CT-NDX) NOT = ZERO
085000                 MOVE CT-PER-DAY-MAX(CT-NDX) TO WS-POLICY-LIMIT
085100             ELSE
085200                 MOVE CT-LIMIT-VALUE(CT-NDX) TO WS-POLICY-LIMIT
085300             END-IF
085400             IF WS-PER-DAY-DAYS-USED = ZERO
085500                 COMPUTE WS-POLICY-LIMIT =
085600                     WS-POLICY-LIMIT * 1
085700             ELSE
085800                 COMPUTE WS-POLICY-LIMIT =
085900                     WS-POLICY-LIMIT * WS-PER-DAY-DAYS-USED
086000             END-IF
086100             MOVE "Y" TO WS-LIMIT-RESOLVED-SW
086200         WHEN CT-LIMIT-TYPE(CT-NDX) = "SUM-INSURED "
086300             MOVE WS-EFFECTIVE-SI TO WS-POLICY-LIMIT
086400             MOVE "Y" TO WS-LIMIT-RESOLVED-SW
086500         WHEN OTHER
086600             MOVE CT-LIMIT-VALUE(CT-NDX) TO WS-POLICY-LIMIT
086700             MOVE "Y" TO WS-LIMIT-RESOLVED-SW
086800     END-EVALUATE.
086900 420-EXIT.
087000     EXIT.
087100
087200******************************************************************
087300*    430-DETERMINE-COPAY-PCT - PART OF RULE R4 - THE HIGHER OF  *
087400*    THE ITEM-SPECIFIC AND GENERAL COPAY PERCENTAGES APPLIES    *
087500******************************************************************
087600 430-DETERMINE-COPAY-PCT.
087700     IF BI-COPAY-PRESENT AND WS-ITEM-COPAY-PCT > WS-GEN-COPAY-PCT
087800         MOVE WS-ITEM-COPAY-PCT TO WS-EFFECTIVE-COPAY-PCT
087900     ELSE
088000         MOVE WS-GEN-COPAY-PCT TO WS-EFFECTIVE-COPAY-PCT.
088100 430-EXIT.
088200     EXIT.
088300
088400******************************************************************
088500*    440-COVERED-ARITHMETIC - BUSINESS RULE R4                 *
088600******************************************************************
088700 440-COVERED-ARITHMETIC.
088800     IF WS-BILL-AMOUNT < WS-POLICY-LIMIT
088900         MOVE WS-BILL-AMOUNT TO WS-ELIGIBLE-AMOUNT
089000     ELSE
089100         MOVE WS-POLICY-LIMIT TO WS-ELIGIBLE-AMOUNT.
089200     IF WS-BILL-AMOUNT > WS-POLICY-LIMIT
089300         COMPUTE WS-EXCESS-AMOUNT =
089400             WS-BILL-AMOUNT - WS-POLICY-LIMIT
089500     ELSE
089600         MOVE ZERO TO WS-EXCESS-AMOUNT.
089700     COMPUTE WS-COPAY-AMOUNT ROUNDED =
089800         WS-ELIGIBLE-AMOUNT * WS-EFFECTIVE-COPAY-PCT / 100.
089900     COMPUTE WS-ITEM-INSURER-PAYS =
090000         WS-ELIGIBLE-AMOUNT - WS-COPAY-AMOUNT.
090100     COMPUTE WS-ITEM-PATIENT-PAYS =
090200         WS-EXCESS-AMOUNT + WS-COPAY-AMOUNT.
090300 440-EXIT.
090400     EXIT.
090500
090600******************************************************************
090700*    450-UNCOVERED-ARITHMETIC - BUSINESS RULE R5               *
090800******************************************************************
090900 450-UNCOVERED-ARITHMETIC.
091000     MOVE ZERO TO WS-ELIGIBLE-AMOUNT.
091100     MOVE WS-BILL-AMOUNT TO WS-EXCESS-AMOUNT.
091200     MOVE ZERO TO WS-EFFECTIVE-COPAY-PCT WS-COPAY-AMOUNT.
091300     MOVE ZERO TO WS-ITEM-INSURER-PAYS.
091400     MOVE WS-BILL-AMOUNT TO WS-ITEM-PATIENT-PAYS.
091500     MOVE ZERO TO WS-POLICY-LIMIT.
091600 450-EXIT.
091700     EXIT.
091800
091900******************************************************************
092000*    460-WRITE-ADJITEM - WRITES THE ADJUDICATED ITEM OUTPUT     *
092100*    RECORD AND THE MATCHING DETAIL LINE ON THE ADJRPT          *
092200******************************************************************
092300 460-WRITE-ADJITEM.
092400     MOVE "460-WRITEI" TO PARA-NAME.
092500     MOVE WS-CURRENT-CLAIM-ID TO AI-CLAIM-ID.
092600     MOVE BI-ITEM-NAME TO AI-BILL-ITEM.
092700     MOVE WS-BILL-AMOUNT TO AI-BILL-AMOUNT.
092800     MOVE WS-COVERAGE-STATUS TO AI-COVERAGE-STATUS.
092900     MOVE WS-POLICY-LIMIT TO AI-POLICY-LIMIT.
093000     MOVE WS-ELIGIBLE-AMOUNT TO AI-ELIGIBLE-AMOUNT.
093100     MOVE WS-EXCESS-AMOUNT TO AI-EXCESS-AMOUNT.
093200     MOVE WS-EFFECTIVE-COPAY-PCT TO AI-COPAY-PCT.
093300     MOVE WS-COPAY-AMOUNT TO AI-COPAY-AMOUNT.
093400     MOVE WS-ITEM-INSURER-PAYS TO AI-INSURER-PAYS.
093500     MOVE WS-ITEM-PATIENT-PAYS TO AI-PATIENT-PAYS.
093600     MOVE ADJUDICATED-ITEM-REC TO ADJITEM-REC-DATA.
093700     WRITE ADJITEM-REC-DATA.
093800     ADD +1 TO ITEMS-WRITTEN.
093900
094000     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
094100     PERFORM 730-WRITE-ITEM-DETAIL THRU 730-EXIT.
094200 460-EXIT.
094300     EXIT.
094400
094500******************************************************************
094600*    600-CLAIM-TOTALS - FIRST HALF OF BUSINESS RULE R6          *
094700******************************************************************
094800 600-CLAIM-TOTALS.
094900     MOVE "600-TOTLS" TO PARA-NAME.
095000     COMPUTE CLAIM-NET-BILL = BH-TOTAL-AMOUNT - BH-DISCOUNT.
095100     COMPUTE CLAIM-INSURER-PAYS = TOTAL-ELIGIBLE - TOTAL-COPAY.
095200     COMPUTE CLAIM-PATIENT-PAYS = TOTAL-EXCESS + TOTAL-COPAY.
095300 600-EXIT.
095400     EXIT.
095500
095600******************************************************************
095700*    620-APPLY-SI-CAP - SECOND HALF OF BUSINESS RULE R6         *
095800******************************************************************
095900 620-APPLY-SI-CAP.
096000     MOVE "620-SICAP" TO PARA-NAME.
096100     IF CLAIM-INSURER-PAYS > WS-EFFECTIVE-SI
096200         COMPUTE CLAIM-PATIENT-PAYS = CLAIM-PATIENT-PAYS +
096300             (CLAIM-INSURER-PAYS - WS-EFFECTIVE-SI)
096400         MOVE WS-EFFECTIVE-SI TO CLAIM-INSURER-PAYS.
096500 620-EXIT.
096600     EXIT.
096700
096800******************************************************************
096900*    650-RECONCILE-EXTRACTION - BUSINESS RULE R7                *
097000******************************************************************
097100 650-RECONCILE-EXTRACTION.
097200     MOVE "650-RECON" TO PARA-NAME.
097300     COMPUTE WS-DISCREPANCY = SUM-OF-ITEMS - CLAIM-NET-BILL.
097400     IF WS-DISCREPANCY < ZERO
097500         COMPUTE WS-ABS-DISCREPANCY = ZERO - WS-DISCREPANCY
097600     ELSE
097700         MOVE WS-DISCREPANCY TO WS-ABS-DISCREPANCY.
097800
097900     IF CLAIM-NET-BILL > ZERO
098000         COMPUTE WS-DISCREPANCY-PCT ROUNDED =
098100             WS-ABS-DISCREPANCY / CLAIM-NET-BILL * 100
098200     ELSE
098300         MOVE ZERO TO WS-DISCREPANCY-PCT.
098400
098500     EVALUATE TRUE
098600         WHEN WS-DISCREPANCY-PCT <= 1.0
098700             MOVE "ACCURATE         " TO CS-EXTRACTION-STATUS
098800         WHEN WS-DISCREPANCY-PCT <= 5.0
098900             MOVE "MINOR-DISCREPANCY" TO CS-EXTRACTION-STATUS
099000             IF WS-DISCREPANCY < ZERO
099100                 ADD WS-ABS-DISCREPANCY TO CLAIM-PATIENT-PAYS
099200             END-IF
099300         WHEN WS-DISCREPANCY > ZERO
099400             MOVE "OVER-EXTRACTED   " TO CS-EXTRACTION-STATUS
099500             COMPUTE WS-SCALE-FACTOR ROUNDED =
099600                 CLAIM-NET-BILL / SUM-OF-ITEMS
099700             COMPUTE CLAIM-INSURER-PAYS ROUNDED =
099800                 CLAIM-INSURER-PAYS * WS-SCALE-FACTOR
099900             COMPUTE CLAIM-PATIENT-PAYS =
100000                 CLAIM-NET-BILL - CLAIM-INSURER-PAYS
100100         WHEN OTHER
100200             MOVE "UNDER-EXTRACTED  " TO CS-EXTRACTION-STATUS
100300             ADD WS-ABS-DISCREPANCY TO CLAIM-PATIENT-PAYS
100400     END-EVALUATE.
100500 650-EXIT.
100600     EXIT.
100700
100800******************************************************************
100900*    700-WRITE-CLAIM-OUTPUT - WRITES THE CLAIM SUMMARY RECORD   *
101000*    AND THE CLAIM TOTAL LINE ON THE ADJUDICATION REPORT        *
101100******************************************************************
101200 700-WRITE-CLAIM-OUTPUT.
101300     MOVE "700-CLMOUT" TO PARA-NAME.
101400     MOVE WS-CURRENT-CLAIM-ID TO CS-CLAIM-ID.
101500     MOVE WS-BASE-SI TO CS-BASE-SUM-INSURED.
101600     MOVE WS-EFFECTIVE-SI TO CS-EFFECTIVE-SUM-INSURED.
101700     MOVE WS-NCB-AMT TO CS-NCB-BONUS-APPLIED.
101800     MOVE WS-LOYALTY-AMT TO CS-LOYALTY-BONUS-APPLIED.
101900     MOVE BH-TOTAL-AMOUNT TO CS-TOTAL-BILL.
102000     MOVE BH-DISCOUNT TO CS-TOTAL-DISCOUNT.
102100     MOVE CLAIM-NET-BILL TO CS-NET-BILL.
102200     MOVE TOTAL-ELIGIBLE TO CS-TOTAL-ELIGIBLE.
102300     MOVE TOTAL-EXCESS TO CS-TOTAL-EXCESS.
102400     MOVE TOTAL-COPAY TO CS-TOTAL-COPAY.
102500     MOVE CLAIM-INSURER-PAYS TO CS-INSURER-PAYS.
102600     MOVE CLAIM-PATIENT-PAYS TO CS-PATIENT-PAYS.
102700     MOVE SUM-OF-ITEMS TO CS-SUM-OF-ITEMS.
102800     MOVE WS-DISCREPANCY TO CS-DISCREPANCY.
102900     MOVE WS-DISCREPANCY-PCT TO CS-DISCREPANCY-PCT.
103000     MOVE CLAIM-SUMMARY-REC TO CLAIMSUM-REC-DATA.
103100     WRITE CLAIMSUM-REC-DATA.
103200
103300     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
103400     PERFORM 740-WRITE-CLAIM-TOTAL-LINE THRU 740-EXIT.
103500 700-EXIT.
103600     EXIT.
103700
103800******************************************************************
103900*    710-WRITE-CLAIM-HDR - REPORTFMT STYLE (RULE R14) FIELD/    *
104000*    VALUE LISTING - 25 + 25 + 10 WITH A HEADER AND DASH RULE   *
104100******************************************************************
104200 710-WRITE-CLAIM-HDR.
104300     MOVE SPACES TO PRINT-LINE.
104400     MOVE "CLAIM ID" TO CH-FIELD-NAME.
104500     MOVE WS-CURRENT-CLAIM-ID TO CH-VALUE.
104600     MOVE SPACES TO CH-UNITS.
104700     WRITE ADJRPT-REC-DATA FROM PRINT-LINE.
104800     ADD +1 TO LINE-CTR.
104900     MOVE SPACES TO PRINT-LINE.
105000     MOVE ALL "-" TO PRINT-LINE(1:60).
105100     WRITE ADJRPT-REC-DATA FROM PRINT-LINE.
105200     ADD +1 TO LINE-CTR.
105300
105400     MOVE "BASE SUM INSURED" TO CH-FIELD-NAME.
105500     MOVE WS-BASE-SI TO DL-BILL-AMOUNT OF DETAIL-LINE.
105600     MOVE DL-BILL-AMOUNT OF DETAIL-LINE TO CH-VALUE.
105700     MOVE "RUPEES" TO CH-UNITS.
105800     WRITE ADJRPT-REC-DATA FROM CLAIM-HDR-LINE.
105900     ADD +1 TO LINE-CTR.
106000
106100     MOVE "EFFECTIVE SUM INSURED" TO CH-FIELD-NAME.
106200     MOVE WS-EFFECTIVE-SI TO DL-BILL-AMOUNT OF DETAIL-LINE.
106300     MOVE DL-BILL-AMOUNT OF DETAIL-LINE TO CH-VALUE.
106400     MOVE "RUPEES" TO CH-UNITS.
106500     WRITE ADJRPT-REC-DATA FROM CLAIM-HDR-LINE.
106600     ADD +1 TO LINE-CTR.
106700
106800     MOVE "NCB BONUS APPLIED" TO CH-FIELD-NAME.
106900     MOVE WS-NCB-AMT TO DL-BILL-AMOUNT OF DETAIL-LINE.
107000     MOVE DL-BILL-AMOUNT OF DETAIL-LINE TO CH-VALUE.
107100     MOVE "RUPEES" TO CH-UNITS.
107200     WRITE ADJRPT-REC-DATA FROM CLAIM-HDR-LINE.
107300     ADD +1 TO LINE-CTR.
107400
107500     MOVE "LOYALTY BONUS APPLIED" TO CH-FIELD-NAME.
107600     MOVE WS-LOYALTY-AMT TO DL-BILL-AMOUNT OF DETAIL-LINE.
107700     MOVE DL-BILL-AMOUNT OF DETAIL-LINE TO CH-VALUE.
107800     MOVE "RUPEES" TO CH-UNITS.
107900     WRITE ADJRPT-REC-DATA FROM CLAIM-HDR-LINE.
108000     ADD +1 TO LINE-CTR.
108100 710-EXIT.
108200     EXIT.
108300
108400 720-WRITE-COLM-HDR.
108500     MOVE SPACES TO PRINT-LINE.
108600     WRITE ADJRPT-REC-DATA FROM COLM-HDR-LINE.
108700     ADD +1 TO LINE-CTR.
108800     MOVE SPACES TO PRINT-LINE.
108900     MOVE ALL "-" TO PRINT-LINE(1:130).
109000     WRITE ADJRPT-REC-DATA FROM PRINT-LINE.
109100     ADD +1 TO LINE-CTR.
109200 720-EXIT.
109300     EXIT.
109400
109500 730-WRITE-ITEM-DETAIL.
109600     MOVE SPACES TO PRINT-LINE.
109700     MOVE BI-ITEM-NAME TO DL-ITEM-NAME OF DETAIL-LINE.
109800     MOVE WS-BILL-AMOUNT TO DL-BILL-AMOUNT OF DETAIL-LINE.
109900     MOVE WS-COVERAGE-STATUS TO DL-STATUS OF DETAIL-LINE.
110000     MOVE WS-POLICY-LIMIT TO DL-LIMIT OF DETAIL-LINE.
110100     MOVE WS-ELIGIBLE-AMOUNT TO DL-ELIGIBLE OF DETAIL-LINE.
110200     MOVE WS-COPAY-AMOUNT TO DL-COPAY OF DETAIL-LINE.
110300     MOVE WS-ITEM-INSURER-PAYS TO DL-INSURER-PAYS OF DETAIL-LINE.
110400     MOVE WS-ITEM-PATIENT-PAYS TO DL-PATIENT-PAYS OF DETAIL-LINE.
110500     WRITE ADJRPT-REC-DATA FROM DETAIL-LINE.
110600     ADD +1 TO LINE-CTR.
110700 730-EXIT.
110800     EXIT.
110900
111000 740-WRITE-CLAIM-TOTAL-LINE.
111100     MOVE SPACES TO PRINT-LINE.
111200     MOVE CS-EXTRACTION-STATUS TO TL-STATUS OF TOTAL-LINE.
111300     MOVE TOTAL-EXCESS TO TL-EXCESS OF TOTAL-LINE.
111400     MOVE TOTAL-ELIGIBLE TO TL-ELIGIBLE OF TOTAL-LINE.
111500     MOVE TOTAL-COPAY TO TL-COPAY OF TOTAL-LINE.
111600     MOVE CLAIM-INSURER-PAYS TO TL-INSURER-PAYS OF TOTAL-LINE.
111700     MOVE CLAIM-PATIENT-PAYS TO TL-PATIENT-PAYS OF TOTAL-LINE.
111800     WRITE ADJRPT-REC-DATA FROM TOTAL-LINE.
111900     ADD +1 TO LINE-CTR.
112000
112100     IF CS-MINOR-DISCREP OR CS-OVER-EXTRACTED
112200          OR CS-UNDER-EXTRACTED
112300         MOVE SPACES TO PRINT-LINE
112400         STRING "** EXTRACTION DISCREPANCY - " DELIMITED SIZE
112500                CS-EXTRACTION-STATUS DELIMITED SPACE
112600                " **" DELIMITED SIZE
112700                INTO DP-LITERAL OF DISCREP-LINE
112800         WRITE ADJRPT-REC-DATA FROM DISCREP-LINE
112900         ADD +1 TO LINE-CTR.
113000 740-EXIT.
113100     EXIT.
113200
113300 750-WRITE-PAGE-HDR.
113400     ADD +1 TO PAGE-CTR.
113500     MOVE SPACES TO PRINT-LINE.
113600     MOVE WS-CD-MM TO PH-DATE(1:2) OF PAGE-HDR-LINE.
113700     MOVE WS-CD-DD TO PH-DATE(4:2) OF PAGE-HDR-LINE.
113800     MOVE WS-CENTURY-YEAR TO PH-DATE(7:4) OF PAGE-HDR-LINE.
113900     MOVE PAGE-CTR TO PH-PAGE OF PAGE-HDR-LINE.
114000     WRITE ADJRPT-REC-DATA FROM PAGE-HDR-LINE.
114100     MOVE ZERO TO LINE-CTR.
114200 750-EXIT.
114300     EXIT.
114400
114500 790-CHECK-PAGINATION.
114600     IF LINE-CTR > LINES-PER-PAGE
114700         PERFORM 750-WRITE-PAGE-HDR THRU 750-EXIT.
114800 790-EXIT.
114900     EXIT.
115000
115100 800-OPEN-FILES.
115200     MOVE "800-OPEN" TO PARA-NAME.
115300     OPEN INPUT BILLHDR-FILE BILLITEM-FILE POLICY-FILE
115400                COVLIM-FILE EXCLUS-FILE.
115500     OPEN OUTPUT ADJITEM-FILE CLAIMSUM-FILE ADJRPT-FILE SYSOUT.
115600 800-EXIT.
115700     EXIT.
115800
115900 850-CLOSE-FILES.
116000     MOVE "850-CLOSE" TO PARA-NAME.
116100     CLOSE BILLHDR-FILE BILLITEM-FILE POLICY-FILE COVLIM-FILE
116200           EXCLUS-FILE ADJITEM-FILE CLAIMSUM-FILE ADJRPT-FILE
116300           SYSOUT.
116400 850-EXIT.
116500     EXIT.
116600
116700 900-READ-POLICY.
116800     READ POLICY-FILE INTO POLICY-REC
116900         AT END
117000         MOVE "N" TO MORE-POLICY-SW
117100     END-READ.
117200     IF NOT NO-MORE-POLICY-RECS
117300         ADD +1 TO RECORDS-READ.
117400 900-EXIT.
117500     EXIT.
117600
117700 905-READ-BILLHDR.
117800     READ BILLHDR-FILE INTO BILL-HEADER-REC
117900         AT END
118000         MOVE "N" TO MORE-BILLHDR-SW
118100     END-READ.
118200 905-EXIT.
118300     EXIT.
118400
118500 910-READ-BILLITEM.
118600     READ BILLITEM-FILE INTO BILL-ITEM-REC
118700         AT END
118800         MOVE "N" TO MORE-BILLITEM-SW
118900     END-READ.
119000 910-EXIT.
119100     EXIT.
119200
119300 915-READ-COVLIM.
119400     READ COVLIM-FILE INTO COVERAGE-LIMIT-REC
119500         AT END
119600         MOVE "N" TO MORE-COVLIM-SW
119700     END-READ.
119800 915-EXIT.
119900     EXIT.
120000
120100 918-READ-EXCLUS.
120200     READ EXCLUS-FILE INTO EXCLUSION-REC
120300         AT END
120400         MOVE "N" TO MORE-EXCLUS-SW
120500     END-READ.
120600 918-EXIT.
120700     EXIT.
120800
120900 950-WRITE-GRAND-TOTAL.
121000     MOVE SPACES TO PRINT-LINE.
121100     MOVE CLAIMS-PROCESSED TO GT-CLAIMS OF GRAND-TOTAL-LINE.
121200     MOVE GRAND-TOTAL-INSURER TO GT-INSURER OF GRAND-TOTAL-LINE.
121300     MOVE GRAND-TOTAL-PATIENT TO GT-PATIENT OF GRAND-TOTAL-LINE.
121400     WRITE ADJRPT-REC-DATA FROM GRAND-TOTAL-LINE.
121500 950-EXIT.
121600     EXIT.
121700
121800 999-CLEANUP.
121900     MOVE "999-CLEAN" TO PARA-NAME.
122000     PERFORM 950-WRITE-GRAND-TOTAL THRU 950-EXIT.
122100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
122200     DISPLAY "** CLAIMS PROCESSED **".
122300     DISPLAY CLAIMS-PROCESSED.
122400     DISPLAY "** ITEMS WRITTEN **".
122500     DISPLAY ITEMS-WRITTEN.
122600     DISPLAY "** DUPLICATE ITEMS REMOVED **".
122700     DISPLAY DEDUPE-REMOVED-COUNT.
122800     DISPLAY "******** NORMAL END OF JOB CLAIMCAL ********".
122900 999-EXIT.
123000     EXIT.
123100
123200 1000-ABEND-RTN.
123300     MOVE "CLAIMCAL" TO ABEND-PGM.
123400     WRITE SYSOUT-REC FROM ABEND-REC.
123500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
123600     DISPLAY "*** ABNORMAL END OF JOB - CLAIMCAL ***" UPON
123700         CONSOLE.
123800     DIVIDE ZERO-VAL INTO ONE-VAL.
