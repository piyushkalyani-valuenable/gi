000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PRICELKP.
000300 AUTHOR. R.PATEL.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 09/05/90.
000600 DATE-COMPILED. 09/05/90.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM ANSWERS PROCEDURE-PRICE LOOKUP REQUESTS
001300*          AGAINST A TWO-TIER REFERENCE-PRICE DATABASE.  TIER
001400*          ONE IS THE ABHA PACKAGE TABLE (A FIXED LIST OF
001500*          NATIONAL PACKAGE RATES) - TIER TWO IS THE SHOP'S OWN
001600*          INTERNAL PRICE TABLE, OPTIONALLY NARROWED BY
001700*          HOSPITAL NAME.  A TIER IS CONSULTED ONLY WHEN EVERY
001800*          EARLIER TIER CAME BACK EMPTY.  WHEN A PRICE IS
001900*          FOUND AT TIER ONE IT IS SAVED BACK TO THE INTERNAL
002000*          TABLE SO THE NEXT RUN FINDS IT AT TIER TWO.
002100*
002200*          BOTH REFERENCE FILES ARE SMALL ENOUGH TO LOAD
002300*          WHOLESALE INTO WORKING STORAGE AT THE START OF THE
002400*          RUN AND SEARCHED IN MEMORY - NO VSAM KEYED ACCESS
002500*          IS USED ON EITHER ONE.
002600*
002700******************************************************************
002800*CHANGE LOG.
002900*
003000*    DATE     BY    TKT#   DESCRIPTION
003100*    --------  -----  -----  ------------------------------------
003200*    09/05/90  RP     5120   ORIGINAL PROGRAM - ABHA TABLE LOOKUP
003300*    09/05/90  RP     5120     ONLY, NO INTERNAL TABLE YET
003400*    02/11/91  RP     5188   ADDED INTERNAL PRICE TABLE AS TIER 2
003500*    02/11/91  RP     5188     WITH HIGHEST-RECORD-ID TIE BREAK
003600*    04/11/92  DF     5231   ADDED OPTIONAL HOSPITAL-NAME FILTER
003700*    04/11/92  DF     5231     ON THE TIER 2 SEARCH
003800*    08/30/93  DF     5266   ADDED SAVE-BACK OF TIER 1 PRICES TO
003900*    08/30/93  DF     5266     THE INTERNAL TABLE VIA INTLNEW
004000*    08/19/98  TO     5854   Y2K - IR-RECORD-ID WIDENED FOR THE
004100*    08/19/98  TO     5854     CENTURY ROLLOVER RUN NUMBERING
004200*    03/02/99  TO     5901   Y2K FOLLOW-UP - VERIFIED SAVE-BACK
004300*    03/02/99  TO     5901     RECORD-ID SEQUENCE ACROSS ROLLOVER
004400*    11/09/01  TO     0133   ADDED ERROR STATUS FOR BLANK/N-A
004500*    11/09/01  TO     0133     PROCEDURE NAME PER AUDIT REQUEST
004600*    06/02/03  DJF    21190  DROPPED WS-PRICE-TEXT-SCRUB - PRICEREQ
004700*    06/02/03  DJF    21190    HAS NO PRICE FIELD TO SCRUB, SO THE
004800*    06/02/03  DJF    21190    VALCLN CALL THAT 5338 PROMISED WAS
004900*    06/02/03  DJF    21190    NEVER ACTUALLY WIRED IN - SEE 5338
005000*
005100******************************************************************
005200
005300         PRICE REQUEST FILE      -   DDS0002.PRICEREQ
005400
005500         ABHA REFERENCE FILE     -   DDS0002.ABHAREF
005600
005700         INTERNAL PRICE FILE     -   DDS0002.INTLREF
005800
005900         SAVE-BACK PRICE FILE    -   DDS0002.INTLNEW
006000
006100         PRICE RESULT FILE       -   DDS0002.PRICEOUT
006200
006300         DUMP FILE               -   SYSOUT
006400
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     UPSI-0 IS PRICELKP-SWITCH-0.
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900     SELECT PRICEREQ-FILE
008000     ASSIGN TO UT-S-PRICEREQ
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS PRFCODE.
008300
008400     SELECT ABHAREF-FILE
008500     ASSIGN TO UT-S-ABHAREF
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS ABFCODE.
008800
008900     SELECT INTLREF-FILE
009000     ASSIGN TO UT-S-INTLREF
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS IRFCODE.
009300
009400     SELECT INTLNEW-FILE
009500     ASSIGN TO UT-S-INTLNEW
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS INFCODE.
009800
009900     SELECT PRICEOUT-FILE
010000     ASSIGN TO UT-S-PRICEOUT
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS POFCODE.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600 FD  SYSOUT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 130 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SYSOUT-REC.
011200 01  SYSOUT-REC  PIC X(130).
011300
011400 FD  PRICEREQ-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 150 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS PRICEREQ-REC-DATA.
012000 01  PRICEREQ-REC-DATA PIC X(150).
012100
012200****** LOADED WHOLESALE INTO ABHA-TABLE AT OPEN TIME
012300 FD  ABHAREF-FILE
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 90 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS ABHAREF-REC-DATA.
012900 01  ABHAREF-REC-DATA PIC X(90).
013000
013100****** LOADED WHOLESALE INTO INTERNAL-TABLE AT OPEN TIME
013200 FD  INTLREF-FILE
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 180 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS INTLREF-REC-DATA.
013800 01  INTLREF-REC-DATA PIC X(180).
013900
014000****** SAVE-BACK ONLY - APPENDS NEVER REWRITE THE INTLREF FILE
014100 FD  INTLNEW-FILE
014200     RECORDING MODE IS F
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 180 CHARACTERS
014500     BLOCK CONTAINS 0 RECORDS
014600     DATA RECORD IS INTLNEW-REC-DATA.
014700 01  INTLNEW-REC-DATA PIC X(180).
014800
014900 FD  PRICEOUT-FILE
015000     RECORDING MODE IS F
015100     LABEL RECORDS ARE STANDARD
015200     RECORD CONTAINS 130 CHARACTERS
015300     BLOCK CONTAINS 0 RECORDS
015400     DATA RECORD IS PRICEOUT-REC-DATA.
015500 01  PRICEOUT-REC-DATA PIC X(130).
015600
015700** QSAM FILE
015800 WORKING-STORAGE SECTION.
015900
016000 01  FILE-STATUS-CODES.
016100     05  PRFCODE                 PIC X(2).
016200         88 PR-CODE-READ    VALUE SPACES.
016300         88 PR-NO-MORE-DATA VALUE "10".
016400     05  ABFCODE                 PIC X(2).
016500         88 AB-CODE-READ    VALUE SPACES.
016600         88 AB-NO-MORE-DATA VALUE "10".
016700     05  IRFCODE                 PIC X(2).
016800         88 IR-CODE-READ    VALUE SPACES.
016900         88 IR-NO-MORE-DATA VALUE "10".
017000     05  INFCODE                 PIC X(2).
017100         88 IN-CODE-WRITE   VALUE SPACES.
017200     05  POFCODE                 PIC X(2).
017300         88 PO-CODE-WRITE   VALUE SPACES.
017400     05  FILLER                  PIC X(2).
017500
017600 01  MORE-RECS-SWITCHES.
017700     05  MORE-PRICEREQ-SW        PIC X(1) VALUE "Y".
017800         88 NO-MORE-PRICEREQ-RECS VALUE "N".
017900     05  MORE-ABHAREF-SW         PIC X(1) VALUE "Y".
018000         88 NO-MORE-ABHAREF-RECS VALUE "N".
018100     05  MORE-INTLREF-SW         PIC X(1) VALUE "Y".
018200         88 NO-MORE-INTLREF-RECS VALUE "N".
018300     05  FILLER                  PIC X(3).
018400
018500** QSAM FILE - PRICE REQUEST RECORD
018600 COPY PRICEREQ.
018700
018800** QSAM FILE - ABHA PACKAGE RECORD (ONE ROW OF THE TABLE)
018900 COPY ABHAREF.
019000
019100** QSAM FILE - INTERNAL PRICE RECORD (ONE ROW OF THE TABLE)
019200 COPY INTLREF.
019300
019400** QSAM FILE - PRICE RESULT OUTPUT RECORD
019500 COPY PRICEOUT.
019600
019700** TRACE RECORD FOR ABNORMAL TERMINATION
019800 COPY ABENDREC.
019900
020000 01  ABHA-TABLE-AREA.
020100     05  AB-ENTRY-COUNT          PIC S9(4) COMP VALUE ZERO.
020200     05  FILLER                  PIC X(2).
020300     05  AB-ENTRY OCCURS 500 TIMES INDEXED BY AB-NDX.
020400         10  AB-TBL-PACKAGE-NAME PIC X(60).
020500         10  AB-TBL-PACKAGE-PRICE
020600                                 PIC S9(9)V99.
020700
020800 01  INTERNAL-TABLE-AREA.
020900     05  IR-ENTRY-COUNT          PIC S9(7) COMP VALUE ZERO.
021000     05  IR-ENTRY OCCURS 2000 TIMES INDEXED BY IR-NDX.
021100         10  IR-TBL-RECORD-ID    PIC 9(9).
021200         10  IR-TBL-PROCEDURE-NAME
021300                                 PIC X(60).
021400         10  IR-TBL-HOSPITAL-NAME
021500                                 PIC X(60).
021600         10  IR-TBL-PRICE        PIC S9(9)V99.
021700         10  IR-TBL-SOURCE       PIC X(20).
021800     05  IR-NEXT-RECORD-ID       PIC 9(9) COMP-3 VALUE ZERO.
021900     05  FILLER                  PIC X(2).
022000
022100 01  WS-REQUEST-WORK-FIELDS.
022200     05  WS-NORM-PROC-NAME       PIC X(60).
022300     05  WS-NORM-HOSPITAL-NAME   PIC X(60).
022400     05  WS-BEST-NDX             PIC S9(7) COMP VALUE ZERO.
022500     05  WS-BEST-RECORD-ID       PIC 9(9) COMP-3 VALUE ZERO.
022600     05  WS-RESULT-PRICE         PIC S9(9)V99 COMP-3.
022700     05  WS-RESULT-SOURCE        PIC X(20).
022800     05  WS-SAVE-BACK-NEEDED-SW  PIC X(1).
022900         88 WS-SAVE-BACK-NEEDED  VALUE "Y".
023000     05  FILLER                  PIC X(1).
023100
023200 01  WS-CURRENT-DATE             PIC 9(6).
023300 01  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE.
023400     05  WS-CD-YY                PIC 9(2).
023500     05  WS-CD-MM                PIC 9(2).
023600     05  WS-CD-DD                PIC 9(2).
023700 01  WS-CENTURY-YEAR              PIC 9(4).
023800 01  WS-CENTURY-YEAR-ALT REDEFINES WS-CENTURY-YEAR.
023900     05  WS-CY-CENTURY            PIC 9(2).
024000     05  WS-CY-YY                 PIC 9(2).
024100
024200 01  WS-NORM-BUFFER               PIC X(60).
024300 01  WS-NORM-BUFFER-ALT REDEFINES WS-NORM-BUFFER.
024400     05  WS-NORM-CHAR-TBL         PIC X OCCURS 60 TIMES.
024500 01  WS-NORM-SHIFT                PIC X(60).
024600 01  WS-NORM-NDX                  PIC S9(4) COMP.
024700
024800 01  COUNTERS-AND-ACCUMULATORS.
024900     05  REQUESTS-READ           PIC S9(7) COMP.
025000     05  TIER-1-HITS              PIC S9(7) COMP.
025100     05  TIER-2-HITS              PIC S9(7) COMP.
025200     05  NOT-FOUND-COUNT          PIC S9(7) COMP.
025300     05  ERROR-COUNT              PIC S9(7) COMP.
025400     05  SAVE-BACK-COUNT          PIC S9(7) COMP.
025500     05  FILLER                  PIC X(2).
025600
025700 LINKAGE SECTION.
025800
025900 PROCEDURE DIVISION.
026000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026100     PERFORM 100-MAINLINE THRU 100-EXIT
026200             UNTIL NO-MORE-PRICEREQ-RECS.
026300     PERFORM 999-CLEANUP THRU 999-EXIT.
026400     MOVE ZERO TO RETURN-CODE.
026500     GOBACK.
026600
026700 000-HOUSEKEEPING.
026800     MOVE "000-HSKPG" TO PARA-NAME.
026900     DISPLAY "******** BEGIN JOB PRICELKP ********".
027000     ACCEPT WS-CURRENT-DATE FROM DATE.
027100     IF WS-CD-YY < 50
027200         COMPUTE WS-CENTURY-YEAR = 2000 + WS-CD-YY
027300     ELSE
027400         COMPUTE WS-CENTURY-YEAR = 1900 + WS-CD-YY.
027500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
027600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
027700     PERFORM 810-LOAD-ABHA-TABLE THRU 810-EXIT.
027800     PERFORM 820-LOAD-INTERNAL-TABLE THRU 820-EXIT.
027900     PERFORM 910-READ-PRICEREQ THRU 910-EXIT.
028000 000-EXIT.
028100     EXIT.
028200
028300 100-MAINLINE.
028400     MOVE "100-MAIN" TO PARA-NAME.
028500     ADD +1 TO REQUESTS-READ.
028600     MOVE "N" TO WS-SAVE-BACK-NEEDED-SW.
028700     MOVE ZERO TO WS-RESULT-PRICE.
028800     MOVE SPACES TO WS-RESULT-SOURCE.
028900
029000     MOVE PR-PROCEDURE-NAME TO WS-NORM-BUFFER.
029100     PERFORM 150-NORMALIZE-60-BUFFER.
029200     MOVE WS-NORM-BUFFER TO WS-NORM-PROC-NAME.
029300     MOVE PR-HOSPITAL-NAME TO WS-NORM-BUFFER.
029400     PERFORM 150-NORMALIZE-60-BUFFER.
029500     MOVE WS-NORM-BUFFER TO WS-NORM-HOSPITAL-NAME.
029600     IF PR-PROCEDURE-NAME = SPACES
029700        OR WS-NORM-PROC-NAME = "N/A"
029800        OR WS-NORM-PROC-NAME = "NONE"
029900         ADD +1 TO ERROR-COUNT
030000         PERFORM 470-WRITE-RESULT-ERROR THRU 470-EXIT
030100     ELSE
030200         PERFORM 405-RESOLVE-ONE-PRICE THRU 405-EXIT.
030300
030400     PERFORM 910-READ-PRICEREQ THRU 910-EXIT.
030500 100-EXIT.
030600     EXIT.
030700
030800******************************************************************
030900*    405-RESOLVE-ONE-PRICE - RUN THE TWO-TIER SEARCH AND LOG     *
031000*    THE RESULT, THEN SAVE BACK A NEW PRICE WHEN TIER 2 FOUND IT *
031100******************************************************************
031200 405-RESOLVE-ONE-PRICE.
031300     MOVE "405-RSLV" TO PARA-NAME.
031400     PERFORM 400-SEARCH-TIER-1-ABHA THRU 400-EXIT.
031500     IF WS-RESULT-PRICE = ZERO
031600         PERFORM 420-SEARCH-TIER-2-INTERNAL THRU 420-EXIT.
031700
031800     IF WS-RESULT-PRICE > ZERO
031900         PERFORM 460-WRITE-RESULT-FOUND THRU 460-EXIT
032000     ELSE
032100         ADD +1 TO NOT-FOUND-COUNT
032200         PERFORM 465-WRITE-RESULT-NOTFOUND THRU 465-EXIT.
032300
032400     IF WS-SAVE-BACK-NEEDED
032500         PERFORM 450-SAVE-BACK-PRICE THRU 450-EXIT.
032600 405-EXIT.
032700     EXIT.
032800
032900******************************************************************
033000*    400-SEARCH-TIER-1-ABHA - BUSINESS RULE R9, FIRST TIER      *
033100******************************************************************
033200 400-SEARCH-TIER-1-ABHA.
033300     MOVE "400-TIER1" TO PARA-NAME.
033400     SET AB-NDX TO 1.
033500     SEARCH AB-ENTRY
033600         AT END
033700             CONTINUE
033800         WHEN AB-TBL-PACKAGE-NAME(AB-NDX) = WS-NORM-PROC-NAME
033900          AND AB-TBL-PACKAGE-PRICE(AB-NDX) > ZERO
034000             MOVE AB-TBL-PACKAGE-PRICE(AB-NDX) TO WS-RESULT-PRICE
034100             MOVE "ABHA" TO WS-RESULT-SOURCE
034200             ADD +1 TO TIER-1-HITS
034300             MOVE "Y" TO WS-SAVE-BACK-NEEDED-SW.
034400 400-EXIT.
034500     EXIT.
034600
034700******************************************************************
034800*    420-SEARCH-TIER-2-INTERNAL - BUSINESS RULE R9, SECOND TIER *
034900*    ONLY CONSULTED WHEN TIER 1 MISSED.  WHEN A HOSPITAL WAS    *
035000*    SUPPLIED ON THE REQUEST THE CANDIDATE'S HOSPITAL MUST      *
035100*    ALSO MATCH.  DUPLICATES RESOLVE TO THE HIGHEST RECORD-ID   *
035200******************************************************************
035300 420-SEARCH-TIER-2-INTERNAL.
035400     MOVE "420-TIER2" TO PARA-NAME.
035500     MOVE ZERO TO WS-BEST-RECORD-ID.
035600     MOVE ZERO TO WS-BEST-NDX.
035700     PERFORM 422-TIER2-SCAN-STEP THRU 422-EXIT
035800         VARYING IR-NDX FROM 1 BY 1
035900               UNTIL IR-NDX > IR-ENTRY-COUNT.
036000
036100     IF WS-BEST-NDX > ZERO
036200         MOVE IR-TBL-PRICE(WS-BEST-NDX) TO WS-RESULT-PRICE
036300         MOVE IR-TBL-SOURCE(WS-BEST-NDX) TO WS-RESULT-SOURCE
036400         ADD +1 TO TIER-2-HITS.
036500 420-EXIT.
036600     EXIT.
036700
036800******************************************************************
036900*    422-TIER2-SCAN-STEP - ONE ENTRY OF THE INTERNAL-TABLE SCAN  *
037000*    IN 420 - APPLIES THE HOSPITAL FILTER WHEN ONE WAS SUPPLIED  *
037100******************************************************************
037200 422-TIER2-SCAN-STEP.
037300     IF IR-TBL-PROCEDURE-NAME(IR-NDX) = WS-NORM-PROC-NAME
037400        AND IR-TBL-PRICE(IR-NDX) > ZERO
037500         IF WS-NORM-HOSPITAL-NAME = SPACES
037600             PERFORM 425-TEST-BEST-CANDIDATE THRU 425-EXIT
037700         ELSE
037800             IF IR-TBL-HOSPITAL-NAME(IR-NDX) = WS-NORM-HOSPITAL-NAME
037900                 PERFORM 425-TEST-BEST-CANDIDATE THRU 425-EXIT.
038000 422-EXIT.
038100     EXIT.
038200
038300 425-TEST-BEST-CANDIDATE.
038400     IF IR-TBL-RECORD-ID(IR-NDX) > WS-BEST-RECORD-ID
038500         MOVE IR-TBL-RECORD-ID(IR-NDX) TO WS-BEST-RECORD-ID
038600         SET WS-BEST-NDX TO IR-NDX.
038700 425-EXIT.
038800     EXIT.
038900
039000******************************************************************
039100*    450-SAVE-BACK-PRICE - APPENDS A NEW INTERNAL PRICE RECORD  *
039200*    TO INTLNEW - THE INTLREF FILE ITSELF IS NEVER REWRITTEN    *
039300******************************************************************
039400 450-SAVE-BACK-PRICE.
039500     MOVE "450-SVBK" TO PARA-NAME.
039600     ADD +1 TO IR-NEXT-RECORD-ID.
039700     MOVE IR-NEXT-RECORD-ID TO IR-RECORD-ID.
039800     MOVE PR-PROCEDURE-NAME TO IR-PROCEDURE-NAME.
039900     MOVE PR-HOSPITAL-NAME TO IR-HOSPITAL-NAME.
040000     MOVE WS-RESULT-PRICE TO IR-PRICE.
040100     MOVE WS-RESULT-SOURCE TO IR-SOURCE.
040200     MOVE INTERNAL-PRICE-REC TO INTLNEW-REC-DATA.
040300     WRITE INTLNEW-REC-DATA.
040400     ADD +1 TO SAVE-BACK-COUNT.
040500
040600**       KEEP THE IN-MEMORY TABLE CURRENT SO A LATER REQUEST IN
040700**       THIS SAME RUN ALSO SEES THE SAVE-BACK RECORD
040800     IF IR-ENTRY-COUNT < 2000
040900         ADD +1 TO IR-ENTRY-COUNT
041000         SET IR-NDX TO IR-ENTRY-COUNT
041100         MOVE IR-RECORD-ID TO IR-TBL-RECORD-ID(IR-NDX)
041200         MOVE IR-PROCEDURE-NAME TO WS-NORM-BUFFER
041300         PERFORM 150-NORMALIZE-60-BUFFER
041400         MOVE WS-NORM-BUFFER TO IR-TBL-PROCEDURE-NAME(IR-NDX)
041500         MOVE IR-HOSPITAL-NAME TO WS-NORM-BUFFER
041600         PERFORM 150-NORMALIZE-60-BUFFER
041700         MOVE WS-NORM-BUFFER TO IR-TBL-HOSPITAL-NAME(IR-NDX)
041800         MOVE IR-PRICE TO IR-TBL-PRICE(IR-NDX)
041900         MOVE IR-SOURCE TO IR-TBL-SOURCE(IR-NDX).
042000 450-EXIT.
042100     EXIT.
042200
042300 460-WRITE-RESULT-FOUND.
042400     MOVE PR-REQUEST-ID TO PO-REQUEST-ID.
042500     MOVE "FOUND    " TO PO-STATUS.
042600     MOVE WS-RESULT-PRICE TO PO-PRICE.
042700     MOVE WS-RESULT-SOURCE TO PO-SOURCE.
042800     MOVE PR-PROCEDURE-NAME TO PO-PROCEDURE-NAME.
042900     MOVE PRICE-RESULT-REC TO PRICEOUT-REC-DATA.
043000     WRITE PRICEOUT-REC-DATA.
043100 460-EXIT.
043200     EXIT.
043300
043400 465-WRITE-RESULT-NOTFOUND.
043500     MOVE PR-REQUEST-ID TO PO-REQUEST-ID.
043600     MOVE "NOT-FOUND" TO PO-STATUS.
043700     MOVE ZERO TO PO-PRICE.
043800     MOVE SPACES TO PO-SOURCE.
043900     MOVE PR-PROCEDURE-NAME TO PO-PROCEDURE-NAME.
044000     MOVE PRICE-RESULT-REC TO PRICEOUT-REC-DATA.
044100     WRITE PRICEOUT-REC-DATA.
044200 465-EXIT.
044300     EXIT.
044400
044500 470-WRITE-RESULT-ERROR.
044600     MOVE PR-REQUEST-ID TO PO-REQUEST-ID.
044700     MOVE "ERROR    " TO PO-STATUS.
044800     MOVE ZERO TO PO-PRICE.
044900     MOVE SPACES TO PO-SOURCE.
045000     MOVE PR-PROCEDURE-NAME TO PO-PROCEDURE-NAME.
045100     MOVE PRICE-RESULT-REC TO PRICEOUT-REC-DATA.
045200     WRITE PRICEOUT-REC-DATA.
045300 470-EXIT.
045400     EXIT.
045500
045600******************************************************************
045700*    150-NORMALIZE-60-BUFFER - UPPERCASES AND LEFT-JUSTIFIES     *
045800*    WS-NORM-BUFFER IN PLACE - SHARED BY THE REQUEST FIELDS AND  *
045900*    BOTH TABLE-LOAD PARAGRAPHS SO EVERY KEY IN THE TABLES AND   *
046000*    EVERY INCOMING REQUEST COMPARE ON THE SAME FOOTING          *
046100******************************************************************
046200 150-NORMALIZE-60-BUFFER.
046300     INSPECT WS-NORM-BUFFER CONVERTING
046400         "abcdefghijklmnopqrstuvwxyz" TO
046500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
046600     PERFORM 155-NORMALIZE-SCAN-STEP THRU 155-EXIT
046700         VARYING WS-NORM-NDX FROM 1 BY 1
046800          UNTIL WS-NORM-NDX > 60
046900             OR WS-NORM-CHAR-TBL(WS-NORM-NDX) NOT = SPACE.
047000     IF WS-NORM-NDX > 60
047100         MOVE SPACES TO WS-NORM-BUFFER
047200     ELSE
047300         IF WS-NORM-NDX > 1
047400             MOVE WS-NORM-BUFFER(WS-NORM-NDX:) TO WS-NORM-SHIFT
047500             MOVE WS-NORM-SHIFT TO WS-NORM-BUFFER.
047600
047700******************************************************************
047800*    155-NORMALIZE-SCAN-STEP - NO-OP LOOP BODY, THE SCAN IS      *
047900*    DONE BY THE VARYING/UNTIL CLAUSE ALONE                      *
048000******************************************************************
048100 155-NORMALIZE-SCAN-STEP.
048200     CONTINUE.
048300 155-EXIT.
048400     EXIT.
048500
048600 800-OPEN-FILES.
048700     MOVE "800-OPEN" TO PARA-NAME.
048800     OPEN INPUT PRICEREQ-FILE ABHAREF-FILE INTLREF-FILE.
048900     OPEN OUTPUT INTLNEW-FILE PRICEOUT-FILE SYSOUT.
049000 800-EXIT.
049100     EXIT.
049200
049300******************************************************************
049400*    810-LOAD-ABHA-TABLE - THE ABHA REFERENCE FILE IS SMALL     *
049500*    ENOUGH TO LOAD WHOLESALE - NO VSAM KEY IS WARRANTED        *
049600******************************************************************
049700 810-LOAD-ABHA-TABLE.
049800     MOVE "810-LDABH" TO PARA-NAME.
049900     PERFORM 905-READ-ABHAREF THRU 905-EXIT.
050000     PERFORM 815-ABHA-LOAD-STEP THRU 815-EXIT
050100         UNTIL NO-MORE-ABHAREF-RECS.
050200 810-EXIT.
050300     EXIT.
050400
050500******************************************************************
050600*    815-ABHA-LOAD-STEP - ONE RECORD OF THE 810 LOAD LOOP         *
050700******************************************************************
050800 815-ABHA-LOAD-STEP.
050900     IF AB-ENTRY-COUNT < 500
051000         ADD +1 TO AB-ENTRY-COUNT
051100         SET AB-NDX TO AB-ENTRY-COUNT
051200         MOVE AB-PACKAGE-NAME TO WS-NORM-BUFFER
051300         PERFORM 150-NORMALIZE-60-BUFFER
051400         MOVE WS-NORM-BUFFER TO AB-TBL-PACKAGE-NAME(AB-NDX)
051500         MOVE AB-PACKAGE-PRICE TO
051600             AB-TBL-PACKAGE-PRICE(AB-NDX).
051700     PERFORM 905-READ-ABHAREF THRU 905-EXIT.
051800 815-EXIT.
051900     EXIT.
052000
052100******************************************************************
052200*    820-LOAD-INTERNAL-TABLE - SAME IDEA FOR THE INTERNAL PRICE *
052300*    TABLE - ALSO ESTABLISHES THE NEXT SAVE-BACK RECORD-ID      *
052400******************************************************************
052500 820-LOAD-INTERNAL-TABLE.
052600     MOVE "820-LDINT" TO PARA-NAME.
052700     MOVE ZERO TO IR-NEXT-RECORD-ID.
052800     PERFORM 908-READ-INTLREF THRU 908-EXIT.
052900     PERFORM 825-INTERNAL-LOAD-STEP THRU 825-EXIT
053000         UNTIL NO-MORE-INTLREF-RECS.
053100 820-EXIT.
053200     EXIT.
053300
053400******************************************************************
053500*    825-INTERNAL-LOAD-STEP - ONE RECORD OF THE 820 LOAD LOOP     *
053600******************************************************************
053700 825-INTERNAL-LOAD-STEP.
053800     IF IR-ENTRY-COUNT < 2000
053900         ADD +1 TO IR-ENTRY-COUNT
054000         SET IR-NDX TO IR-ENTRY-COUNT
054100         MOVE IR-RECORD-ID TO IR-TBL-RECORD-ID(IR-NDX)
054200         MOVE IR-PROCEDURE-NAME TO WS-NORM-BUFFER
054300         PERFORM 150-NORMALIZE-60-BUFFER
054400         MOVE WS-NORM-BUFFER TO
054500             IR-TBL-PROCEDURE-NAME(IR-NDX)
054600         MOVE IR-HOSPITAL-NAME TO WS-NORM-BUFFER
054700         PERFORM 150-NORMALIZE-60-BUFFER
054800         MOVE WS-NORM-BUFFER TO
054900             IR-TBL-HOSPITAL-NAME(IR-NDX)
055000         MOVE IR-PRICE TO IR-TBL-PRICE(IR-NDX)
055100         MOVE IR-SOURCE TO IR-TBL-SOURCE(IR-NDX)
055200         IF IR-RECORD-ID > IR-NEXT-RECORD-ID
055300             MOVE IR-RECORD-ID TO IR-NEXT-RECORD-ID.
055400     PERFORM 908-READ-INTLREF THRU 908-EXIT.
055500 825-EXIT.
055600     EXIT.
055700
055800 850-CLOSE-FILES.
055900     MOVE "850-CLOSE" TO PARA-NAME.
056000     CLOSE PRICEREQ-FILE ABHAREF-FILE INTLREF-FILE INTLNEW-FILE
056100           PRICEOUT-FILE SYSOUT.
056200 850-EXIT.
056300     EXIT.
056400
056500 905-READ-ABHAREF.
056600     READ ABHAREF-FILE INTO ABHA-PACKAGE-REC
056700         AT END
056800         MOVE "N" TO MORE-ABHAREF-SW
056900     END-READ.
057000 905-EXIT.
057100     EXIT.
057200
057300 908-READ-INTLREF.
057400     READ INTLREF-FILE INTO INTERNAL-PRICE-REC
057500         AT END
057600         MOVE "N" TO MORE-INTLREF-SW
057700     END-READ.
057800 908-EXIT.
057900     EXIT.
058000
058100 910-READ-PRICEREQ.
058200     READ PRICEREQ-FILE INTO PRICE-REQUEST-REC
058300         AT END
058400         MOVE "N" TO MORE-PRICEREQ-SW
058500     END-READ.
058600 910-EXIT.
058700     EXIT.
058800
058900 999-CLEANUP.
059000     MOVE "999-CLEAN" TO PARA-NAME.
059100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
059200     DISPLAY "** REQUESTS READ **".
059300     DISPLAY REQUESTS-READ.
059400     DISPLAY "** TIER 1 (ABHA) HITS **".
059500     DISPLAY TIER-1-HITS.
059600     DISPLAY "** TIER 2 (INTERNAL) HITS **".
059700     DISPLAY TIER-2-HITS.
059800     DISPLAY "** NOT FOUND **".
059900     DISPLAY NOT-FOUND-COUNT.
060000     DISPLAY "** ERRORS **".
060100     DISPLAY ERROR-COUNT.
060200     DISPLAY "** SAVE-BACK RECORDS WRITTEN **".
060300     DISPLAY SAVE-BACK-COUNT.
060400     DISPLAY "******** NORMAL END OF JOB PRICELKP ********".
060500 999-EXIT.
060600     EXIT.
060700
060800 1000-ABEND-RTN.
060900     MOVE "PRICELKP" TO ABEND-PGM.
061000     WRITE SYSOUT-REC FROM ABEND-REC.
061100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
061200     DISPLAY "*** ABNORMAL END OF JOB - PRICELKP ***" UPON
061300         CONSOLE.
061400     DIVIDE ZERO-VAL INTO ONE-VAL.
