000100******************************************************************
000200*    COPYBOOK   BILLHDR                                         *
000300*    RECORD LAYOUT FOR THE BILL-HEADER FILE (FILE BILLHDR)      *
000400*    ONE RECORD PER CLAIM - GROSS BILL TOTAL AND ANY DISCOUNT   *
000500*    GRANTED ON THE BILL AS PRESENTED BY THE HOSPITAL           *
000600******************************************************************
000700*    89061  R.PATEL     ORIGINAL LAYOUT FOR CLAIM ADJUDICATION  *
000800*    97204  T.OKONKWO   WIDENED TOTAL-AMOUNT FOR LARGE CLAIMS   *
000900******************************************************************
001000 01  BILL-HEADER-REC.
001100     05  BH-CLAIM-ID             PIC X(10).
001200     05  BH-TOTAL-AMOUNT         PIC S9(9)V99.
001300     05  BH-DISCOUNT             PIC S9(9)V99.
001400     05  FILLER                  PIC X(18).
