000100******************************************************************
000200*    COPYBOOK   CLAIMSUM                                        *
000300*    RECORD LAYOUT FOR THE CLAIM-SUMMARY OUTPUT FILE            *
000400*    (FILE CLAIMSUM) - ONE RECORD PER CLAIM, CARRYING THE       *
000500*    BONUS CALCULATION, THE CLAIM TOTALS AFTER THE SUM-         *
000600*    INSURED CAP, AND THE EXTRACTION-RECONCILIATION RESULT      *
000700******************************************************************
000800*    89310  R.PATEL     ORIGINAL LAYOUT FOR CLAIM ADJUDICATION  *
000900*    91087  D.FERREIRA  ADDED LOYALTY-BONUS-APPLIED BREAKOUT    *
001000*    96650  T.OKONKWO   ADDED EXTRACTION-STATUS RECONCILIATION  *
001100******************************************************************
001200 01  CLAIM-SUMMARY-REC.
001300     05  CS-CLAIM-ID             PIC X(10).
001400     05  CS-BASE-SUM-INSURED     PIC S9(9)V99.
001500     05  CS-EFFECTIVE-SUM-INSURED
001600                                 PIC S9(9)V99.
001700     05  CS-NCB-BONUS-APPLIED    PIC S9(9)V99.
001800     05  CS-LOYALTY-BONUS-APPLIED
001900                                 PIC S9(9)V99.
002000     05  CS-TOTAL-BILL           PIC S9(9)V99.
002100     05  CS-TOTAL-DISCOUNT       PIC S9(9)V99.
002200     05  CS-NET-BILL             PIC S9(9)V99.
002300     05  CS-TOTAL-ELIGIBLE       PIC S9(9)V99.
002400     05  CS-TOTAL-EXCESS         PIC S9(9)V99.
002500     05  CS-TOTAL-COPAY          PIC S9(9)V99.
002600     05  CS-INSURER-PAYS         PIC S9(9)V99.
002700     05  CS-PATIENT-PAYS         PIC S9(9)V99.
002800     05  CS-EXTRACTION-STATUS    PIC X(17).
002900         88  CS-ACCURATE         VALUE "ACCURATE         ".
003000         88  CS-MINOR-DISCREP    VALUE "MINOR-DISCREPANCY".
003100         88  CS-OVER-EXTRACTED   VALUE "OVER-EXTRACTED   ".
003200         88  CS-UNDER-EXTRACTED  VALUE "UNDER-EXTRACTED  ".
003300     05  CS-SUM-OF-ITEMS         PIC S9(9)V99.
003400     05  CS-DISCREPANCY          PIC S9(9)V99.
003500     05  CS-DISCREPANCY-PCT      PIC S9(3)V9.
003600     05  FILLER                  PIC X(15).
