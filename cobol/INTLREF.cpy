000100******************************************************************
000200*    COPYBOOK   INTLREF                                         *
000300*    RECORD LAYOUT FOR THE INTERNAL PRICE REFERENCE FILE        *
000400*    (FILE INTLREF, EXTENDED BY FILE INTLNEW) - LOADED ENTIRELY *
000500*    INTO TABLE INTERNAL-TABLE AT START OF THE PRICELKP RUN     *
000600*    AND SEARCHED BY PROCEDURE NAME (TIER 2) - SAVE-BACK        *
000700*    RECORDS ARE APPENDED TO INTLNEW, NEVER REWRITTEN IN PLACE  *
000800******************************************************************
000900*    90905  R.PATEL     ORIGINAL LAYOUT FOR PRICE LOOKUP RUN    *
001000*    92411  D.FERREIRA  ADDED OPTIONAL HOSPITAL-NAME FILTER     *
001100*    95038  T.OKONKWO   ADDED SOURCE TAG FOR SAVE-BACK RECORDS  *
001200******************************************************************
001300 01  INTERNAL-PRICE-REC.
001400     05  IR-RECORD-ID            PIC 9(9).
001500     05  IR-PROCEDURE-NAME       PIC X(60).
001600     05  IR-HOSPITAL-NAME        PIC X(60).
001700     05  IR-PRICE                PIC S9(9)V99.
001800     05  IR-SOURCE               PIC X(20).
001900     05  FILLER                  PIC X(20).
