000100******************************************************************
000200*    COPYBOOK   ABENDREC                                        *
000300*    TRACE RECORD WRITTEN TO SYSOUT BY THE 1000-ABEND-RTN IN    *
000400*    EVERY BATCH PROGRAM IN THIS SYSTEM SO OPERATIONS CAN SEE   *
000500*    WHICH PARAGRAPH AND WHICH REASON FORCED THE ABEND          *
000600******************************************************************
000700*    89061  R.PATEL     ORIGINAL LAYOUT, CARRIED FROM THE       *
000800*                       SHOP'S STANDARD BATCH ABEND CONVENTION  *
000900******************************************************************
001000 01  ABEND-REC.
001100     05  ABEND-PGM               PIC X(8).
001200     05  FILLER                  PIC X(2)  VALUE SPACES.
001300     05  PARA-NAME                PIC X(30).
001400     05  FILLER                  PIC X(2)  VALUE SPACES.
001500     05  ABEND-REASON             PIC X(80).
001600     05  FILLER                  PIC X(8)  VALUE SPACES.
