000100******************************************************************
000200*    COPYBOOK   ABHAREF                                         *
000300*    RECORD LAYOUT FOR THE ABHA PACKAGE REFERENCE FILE          *
000400*    (FILE ABHAREF) - LOADED ENTIRELY INTO TABLE ABHA-TABLE     *
000500*    AT START OF THE PRICELKP RUN AND SEARCHED BY PACKAGE NAME  *
000600*    (TIER 1 OF THE PRICE LOOKUP - SEE TICKET 5120)             *
000700******************************************************************
000800*    90905  R.PATEL     ORIGINAL LAYOUT FOR PRICE LOOKUP RUN    *
000900******************************************************************
001000 01  ABHA-PACKAGE-REC.
001100     05  AB-PACKAGE-NAME         PIC X(60).
001200     05  AB-PACKAGE-PRICE        PIC S9(9)V99.
001300     05  FILLER                  PIC X(19).
