000100******************************************************************
000200*    COPYBOOK   POLICY                                          *
000300*    RECORD LAYOUT FOR THE POLICY FILE (FILE POLICY)            *
000400*    ONE RECORD PER CLAIM - THE BASE SUM INSURED AND THE        *
000500*    BONUS/COPAY PERCENTAGES THAT FEED THE EFFECTIVE-SUM-       *
000600*    INSURED CALCULATION IN CLAIMCAL                            *
000700******************************************************************
000800*    89112  R.PATEL     ORIGINAL LAYOUT FOR CLAIM ADJUDICATION  *
000900*    91087  D.FERREIRA  ADDED LOYALTY-PCT PER UNDERWRITING REQ  *
001000*    94233  D.FERREIRA  ADDED NCB-APPLY-FLAG - SEE TICKET 4417  *
001100******************************************************************
001200 01  POLICY-REC.
001300     05  PL-CLAIM-ID             PIC X(10).
001400     05  PL-SUM-INSURED          PIC S9(9)V99.
001500     05  PL-GEN-COPAY-PCT        PIC S9(3)V99.
001600     05  PL-NCB-PCT              PIC S9(3)V99.
001700     05  PL-NCB-APPLY-FLAG       PIC X.
001800         88  PL-APPLY-NCB        VALUE "Y".
001900         88  PL-SUPPRESS-NCB     VALUE "N".
002000     05  PL-LOYALTY-PCT          PIC S9(3)V99.
002100     05  FILLER                  PIC X(23).
