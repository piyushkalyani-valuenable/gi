000100******************************************************************
000200*    COPYBOOK   PRICEOUT                                        *
000300*    RECORD LAYOUT FOR THE PRICE RESULT OUTPUT FILE             *
000400*    (FILE PRICEOUT) - ONE RECORD PER PRICE REQUEST, PLAIN      *
000500*    DATA LAYOUT, NO PRINT EDITING                              *
000600******************************************************************
000700*    90905  R.PATEL     ORIGINAL LAYOUT FOR PRICE LOOKUP RUN    *
000800******************************************************************
000900 01  PRICE-RESULT-REC.
001000     05  PO-REQUEST-ID           PIC X(10).
001100     05  PO-STATUS               PIC X(9).
001200         88  PO-FOUND            VALUE "FOUND    ".
001300         88  PO-NOT-FOUND        VALUE "NOT-FOUND".
001400         88  PO-ERROR            VALUE "ERROR    ".
001500     05  PO-PRICE                PIC S9(9)V99.
001600     05  PO-SOURCE               PIC X(20).
001700     05  PO-PROCEDURE-NAME       PIC X(60).
001800     05  FILLER                  PIC X(20).
