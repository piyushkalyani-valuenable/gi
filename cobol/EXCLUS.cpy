000100******************************************************************
000200*    COPYBOOK   EXCLUS                                          *
000300*    RECORD LAYOUT FOR THE EXCLUSIONS FILE (FILE EXCLUS)        *
000400*    MANY RECORDS PER CLAIM - ONE PER NAMED BILL ITEM THE       *
000500*    POLICY EXCLUDES FROM PAYMENT, WITH THE REASON AND CLAUSE   *
000600******************************************************************
000700*    89112  R.PATEL     ORIGINAL LAYOUT FOR CLAIM ADJUDICATION  *
000800*    93401  D.FERREIRA  ADDED POLICY-LINE/PAGE-NUMBER AUDIT     *
000900******************************************************************
001000 01  EXCLUSION-REC.
001100     05  EX-CLAIM-ID             PIC X(10).
001200     05  EX-BILL-ITEM            PIC X(40).
001300     05  EX-EXCLUSION-REASON     PIC X(60).
001400     05  EX-EXCLUSION-CATEGORY   PIC X(30).
001500     05  EX-POLICY-LINE          PIC X(60).
001600     05  EX-PAGE-NUMBER          PIC 9(3).
001700     05  FILLER                  PIC X(17).
